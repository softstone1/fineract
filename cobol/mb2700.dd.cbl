000010***************************************************************
000020* MB2700.DD    REPAYMENT-PERIOD SCHEDULE LINE                 *
000030*              ONE ROW PER SCHEDULED INSTALLMENT, WRITTEN AND *
000040*              RE-READ BY MB2700 ON REPYSCHI / REPYSCHO.      *
000050*              REC-CODE 'P' = A PERIOD LINE.                  *
000060*              REC-CODE 'T' = THE ONE TRAILING TOTALS LINE,   *
000070*              WHICH REDEFINES THE BODY OF THE RECORD - SEE   *
000080*              MB2700-TOTALS-LINE BELOW.
000090***************************************************************
000100 01  MB2700-SCHED-REC.
000110     05  MB2700-REC-CODE             PIC X(1).
000120         88  MB2700-IS-PERIOD-LINE       VALUE 'P'.
000130         88  MB2700-IS-TOTALS-LINE       VALUE 'T'.
000140     05  MB2700-PERIOD-NUMBER        PIC 9(4).
000150     05  MB2700-FROM-DATE            PIC 9(8).
000160     05  MB2700-FROM-DATE-X REDEFINES MB2700-FROM-DATE.
000170         10  MB2700-FROM-CCYY            PIC 9(4).
000180         10  MB2700-FROM-MM              PIC 9(2).
000190         10  MB2700-FROM-DD              PIC 9(2).
000200     05  MB2700-DUE-DATE             PIC 9(8).
000210     05  MB2700-DUE-DATE-X REDEFINES MB2700-DUE-DATE.
000220         10  MB2700-DUE-CCYY              PIC 9(4).
000230         10  MB2700-DUE-MM                PIC 9(2).
000240         10  MB2700-DUE-DD                PIC 9(2).
000250     05  MB2700-EMI-AMOUNT           PIC S9(15)V9(6).
000260     05  MB2700-DUE-PRINCIPAL        PIC S9(15)V9(6).
000270     05  MB2700-DUE-INTEREST         PIC S9(15)V9(6).
000280     05  MB2700-PAID-PRINCIPAL       PIC S9(15)V9(6).
000290     05  MB2700-PAID-INTEREST        PIC S9(15)V9(6).
000300     05  MB2700-OUTSTANDING-BALANCE  PIC S9(15)V9(6).
000310     05  MB2700-FULLY-PAID-FLAG      PIC X(1).
000320         88  MB2700-IS-FULLY-PAID        VALUE 'Y'.
000330         88  MB2700-NOT-FULLY-PAID       VALUE 'N'.
000340     05  MB2700-FIRST-PERIOD-FLAG    PIC X(1).
000350         88  MB2700-IS-FIRST-PERIOD      VALUE 'Y'.
000360         88  MB2700-NOT-FIRST-PERIOD     VALUE 'N'.
000370     05  MB2700-TOTALS-LINE REDEFINES
000380          MB2700-PERIOD-NUMBER THRU MB2700-FIRST-PERIOD-FLAG.
000390* TOTALS LINE OVERLAYS THE PERIOD-NUMBER/DATE/AMOUNT FIELDS
000400* ABOVE.  ONLY WRITTEN ONCE, AS THE LAST LINE OF REPYSCHO,
000410* WITH MB2700-REC-CODE = 'T'.
000420         10  MB2700-TOTAL-DUE-INTEREST   PIC S9(15)V9(6).
000430         10  MB2700-TOTAL-DUE-PRINCIPAL  PIC S9(15)V9(6).
000440         10  MB2700-TOTAL-PAID-INTEREST  PIC S9(15)V9(6).
000450         10  MB2700-TOTAL-PAID-PRINCIPAL PIC S9(15)V9(6).
000460         10  FILLER                      PIC X(64).
000470     05  FILLER                      PIC X(51).
