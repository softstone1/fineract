000010***************************************************************
000020* MB2707.DD    KNOWN-ACCRUAL-IDS-IN RECORD                    *
000030*              ONE ALREADY-KNOWN TRANSACTION-ID PER LINE ON    *
000040*              KNOWNIDI, LOADED BY MB2750 AT 2000-LOAD-KNOWN-  *
000050*              IDS INTO THE MB2750-KNOWNID-TABLE SEARCH ARRAY. *
000060***************************************************************
000070 01  MB2707-KNOWNID-REC.
000080     05  MB2707-TRANSACTION-ID       PIC 9(9).
000090     05  FILLER                      PIC X(41).
