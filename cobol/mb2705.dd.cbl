000010***************************************************************
000020* MB2705.DD    ACCRUAL-BUSINESS-EVENT RECORD                  *
000030*              ONE ROW PER QUALIFYING TRANSACTION, WRITTEN BY  *
000040*              MB2750 TO ACCREVTO AT 3900-BUILD-EVENT-REC.     *
000050***************************************************************
000060 01  MB2705-ACCR-EVT-REC.
000070     05  MB2705-LOAN-ID              PIC 9(9).
000080     05  MB2705-TRANSACTION-ID       PIC 9(9).
000090     05  MB2705-EVENT-TYPE           PIC X(24).
000100         88  MB2705-IS-ACCRUAL-CREATED      VALUE
000110              'ACCRUAL_CREATED'.
000120         88  MB2705-IS-ACCR-ADJ-CREATED     VALUE
000130              'ACCRUAL_ADJUSTMENT_CREATED'.
000140     05  FILLER                      PIC X(38).
