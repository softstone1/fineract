000010***************************************************************
000020* MB2706.DD    LOAN-TRANSACTIONS-IN RECORD                    *
000030*              ONE ROW PER LOAN TRANSACTION ON TRANIN, READ BY *
000040*              MB2750 IN THE LOAN'S OWN TRANSACTION ORDER.     *
000050*              88-LEVELS BELOW FOLLOW THE SAME HABIT AS        *
000060*              CNP-TI-REC'S PMI CODES.                        *
000070***************************************************************
000080 01  MB2706-TRAN-REC.
000090     05  MB2706-LOAN-ID              PIC 9(9).
000100     05  MB2706-TRANSACTION-ID       PIC 9(9).
000110     05  MB2706-TRAN-TYPE            PIC X(20).
000120         88  MB2706-IS-ACCRUAL            VALUE 'ACCRUAL'.
000130         88  MB2706-IS-ACCRUAL-ADJ        VALUE
000140              'ACCRUAL_ADJUSTMENT'.
000150     05  MB2706-REVERSED-FLAG        PIC X(1).
000160         88  MB2706-IS-REVERSED           VALUE 'Y'.
000170         88  MB2706-NOT-REVERSED          VALUE 'N'.
000180     05  MB2706-TRAN-DATE            PIC 9(8).
000190     05  MB2706-TRAN-DATE-X REDEFINES MB2706-TRAN-DATE.
000200         10  MB2706-TRAN-CCYY            PIC 9(4).
000210         10  MB2706-TRAN-MM              PIC 9(2).
000220         10  MB2706-TRAN-DD              PIC 9(2).
000230     05  FILLER                      PIC X(36).
