000010***************************************************************
000020*
000030*   PROGRAM:     MB2700
000040*   AUTHOR:      T WOLFE
000050*   INSTALLATION:CNP LOAN SERVICING - BATCH SYSTEMS GROUP
000060*   DATE-WRITTEN:01/09/1986
000070*   DATE-COMPILED:
000080*   SECURITY:    CNP INTERNAL USE ONLY
000090*
000100*   MB2700 REBUILDS A LOAN'S PROGRESSIVE REPAYMENT SCHEDULE.
000110*   IT READS THE CURRENT SCHEDULE, THE LOAN'S GOVERNING TERMS,
000120*   ANY INTEREST RATE CHANGES ON FILE, AND THE LOAN'S LIFE-
000130*   CYCLE EVENT TAPE (DISBURSEMENTS, PRINCIPAL/INTEREST
000140*   PAYMENTS, RATE CHANGES, BALANCE CORRECTIONS AND INTEREST
000150*   PAUSES), APPLIES EACH EVENT IN THE ORDER IT OCCURRED, AND
000160*   WRITES THE RECOMPUTED SCHEDULE BACK OUT ONE PERIOD LINE
000170*   AT A TIME WITH ITS SUB-PERIOD DETAIL LINES FOLLOWING, PLUS
000180*   A TRAILING TOTALS LINE.
000190*
000200*   CHANGE LOG
000210*   ----------
000220*   01/09/86  TW   0000  ORIGINAL CODING PER SPEC REQUEST #4417.
000230*   03/22/86  TW   0041  ADDED BALANCE CORRECTION EVENT TYPE.
000240*   11/14/86  RGM  0077  FIXED SUB-PERIOD SPLIT ON DISBURSEMENT
000250*                        LANDING EXACTLY ON A DUE DATE.
000260*   06/02/87  TW   0103  INTEREST PAUSE WINDOW SLICING ADDED.
000270*   02/18/88  RGM  0129  "2ND EMI NOT CHANGEABLE" RULE ADDED
000280*                        PER AUDIT FINDING 88-114.
000290*   09/30/89  DLP  0166  INSTALLMENT-MULTIPLE-OF ROUNDING STEP.
000300*   04/11/90  TW   0190  DUE-AMOUNT PROJECTION (GET-DUE-AMTS)
000310*                        ADDED FOR COLLECTIONS DESK.
000320*   01/07/91  RGM  0205  YEAR-TYPE/MONTH-TYPE TABLE DRIVEN.
000330*   08/19/92  DLP  0239  RATE FACTOR NOW CARRIED 12 DIGITS.
000340*   05/03/93  TW   0260  REC-CTR DISPLAY EVERY 1000 PERIODS.
000350*   12/01/94  RGM  0288  CORRECTED LEAP YEAR TEST IN DAYS-IN-
000360*                        YEAR ACTUAL ROUTINE.
000370*   07/22/95  DLP  0301  SPLIT OUT 5100/5150 RATE FACTOR CALC.
000380*   02/14/96  TW   0318  ADDED UPSI-0 DUE-PROJECTION SWITCH.
000390*   10/09/97  RGM  0344  BALANCE CORRECTION OF ZERO AMOUNT NOW
000400*                        FORCES A PURE SUB-PERIOD SPLIT.
000410*   06/30/98  DLP  0371  Y2K REMEDIATION - ALL DATE FIELDS
000420*                        CONVERTED TO CCYYMMDD (WAS YYMMDD).
000430*   01/11/99  DLP  0372  Y2K - CENTURY WINDOW CHECK REMOVED,
000440*                        NO LONGER NEEDED, DATES NOW FULL CCYY.
000450*   08/23/00  TW   0390  CLEANED UP AFTER Y2K SIGN-OFF.
000460*   03/15/02  RGM  0415  ADDED INTEREST-RATE-CHANGE MOST-
000470*                        RECENT-FIRST LOAD ORDER.
000480*   11/06/03  DLP  0438  CURRENCY-DECIMAL-PLACES NOW DRIVES
000490*                        5500-ROUND-TO-CURRENCY.
000500*   05/19/05  TW   0460  ROUNDED MODE NEAREST-EVEN REPLACES OLD
000510*                        HALF-UP ROUNDING PER FINANCE REQUEST.
000520*   09/02/07  RGM  0481  MINOR - RENUMBERED 3XXX PARAGRAPHS,
000530*                        REPLACED DATE FUNCTION CALLS WITH THE
000540*                        OLD 5105 ABSOLUTE-DAY-NUMBER ROUTINE
000550*                        SO THE PROGRAM STILL COMPILES ON THE
000560*                        REGION COMPILER.
000570*   11/19/09  RGM  0502  AUDIT FINDING 09-214 - EMI WAS BEING
000580*                        REFOLDED OFF FN-VALUE EVERY PERIOD OF
000590*                        THE RECOMPUTE PASS INSTEAD OF ONCE PER
000600*                        EPISODE.  FN-VALUE NOW FOLDED ONCE
000610*                        THROUGH THE LAST PERIOD OF THE PASS AND
000620*                        HELD CONSTANT (5000/5015/5200/5300).
000630*   11/20/09  RGM  0502  AUDIT FINDING 09-214 - PAUSE WINDOW
000640*                        SPLIT/MARK NOW RUNS OFF PAUSE-FROM-DATE
000650*                        MINUS ONE CALENDAR DAY, CLAMPED TO THE
000660*                        OWNING PERIOD'S FROM-DATE (4200/4220).
000670*   12/03/09  DLP  0509  AUDIT FINDING 09-217 - EMI WAS FOLDING
000680*                        AGAINST PERIOD 1'S OUTSTANDING BALANCE
000690*                        ON EVERY PASS INSTEAD OF THE BALANCE
000700*                        CARRIED INTO THE PASS (5300).  ALSO A
000710*                        PAUSE SPANNING MORE THAN ONE REPAYMENT-
000720*                        PERIOD WAS ONLY EVER BEING SPLIT/MARKED
000730*                        ON THE PAUSE-END-DATE PERIOD - 4200 NOW
000740*                        WALKS EVERY PERIOD THE WINDOW OVERLAPS
000750*                        (4200/4210/4220).
000760*   12/03/09  DLP  0510  AUDIT FINDING 09-216 - 5500 ONLY ROUNDED
000770*                        THE 2-DECIMAL CASE; OTHER CURRENCY-
000780*                        DECIMAL-PLACES VALUES WENT OUT UNROUNDED.
000790*                        NOW DRIVEN OFF WS-ROUND-SCALE TABLE.
000800*   08/11/26  RGM  0528  AUDIT FINDING 26-031 - TERMS-IN,
000810*                        RATECHG-IN AND EVENTS-IN RECORD-CONTAINS
000820*                        CLAUSES UNDERSTATED THE TRUE MB2703/
000830*                        MB2702/MB2704 LAYOUT WIDTH (80/60/100
000840*                        VS. THE ACTUAL 97/56/90).  CORRECTED.
000850*   08/11/26  RGM  0531  AUDIT FINDING 26-033 - GET-DUE-AMTS
000860*                        (6000, ADDED 04/11/90 PER TICKET 0190)
000870*                        HAD NO CALLER LEFT IN A010 AND NO PARM
000880*                        SOURCE FOR ITS DUE-DATE/AS-OF-DATE --
000890*                        COLLECTIONS DESK PROJECTION WAS DEAD.
000900*                        RE-WIRED OFF TWO TRAILING COMMAND-LINE
000910*                        TOKENS, GATED BY UPSI-0, RESULT NOW
000920*                        DISPLAYED AT END OF RUN (A010/6000).
000930*   08/11/26  RGM  0532  AUDIT FINDING 26-034 - SUB-PERIOD TABLE
000940*                        (MB2710.DD) COULD SILENTLY OVERRUN ITS
000950*                        OCCURS LIMIT ONCE DISBURSEMENT, RATE-
000960*                        CHANGE, BALANCE-CORRECTION AND PAUSE
000970*                        SPLITS COMBINE IN ONE PERIOD.  TABLE
000980*                        RAISED 5 TO 12 SLOTS AND 4160 NOW STOPS
000990*                        THE RUN RATHER THAN OVERRUN IT.
001000*
001010***************************************************************
001020 IDENTIFICATION DIVISION.
001030 PROGRAM-ID.  MB2700.
001040 AUTHOR.      T WOLFE.
001050 INSTALLATION. CNP LOAN SERVICING - BATCH SYSTEMS GROUP.
001060 DATE-WRITTEN. 01/09/1986.
001070 DATE-COMPILED.
001080 SECURITY.    CNP INTERNAL USE ONLY.
001090*
001100 ENVIRONMENT DIVISION.
001110*
001120 CONFIGURATION SECTION.
001130 SPECIAL-NAMES.
001140     CONSOLE IS CRT
001150     C01 IS TOP-OF-FORM
001160     CLASS DAY-CLASS IS "0" THRU "9"
001170     UPSI-0 ON STATUS IS MB2700-PROJECTION-MODE
001180     UPSI-0 OFF STATUS IS MB2700-NORMAL-MODE.
001190 INPUT-OUTPUT SECTION.
001200 FILE-CONTROL.
001210* LOAN'S CURRENT PERIOD SCHEDULE, ONE ROW PER INSTALLMENT
001220     SELECT SCHED-IN    ASSIGN TO DYNAMIC REPYSCHI-PATH
001230            ORGANIZATION RECORD SEQUENTIAL.
001240* LOAN'S GOVERNING TERMS, ONE ROW
001250     SELECT TERMS-IN    ASSIGN TO DYNAMIC LOANTRMI-PATH
001260            ORGANIZATION RECORD SEQUENTIAL.
001270* RATE CHANGES, MOST-RECENT-EFFECTIVE-FIRST
001280     SELECT RATECHG-IN  ASSIGN TO DYNAMIC RATECHGI-PATH
001290            ORGANIZATION RECORD SEQUENTIAL.
001300* LIFE-CYCLE EVENT TAPE, APPLIED IN FILE ORDER
001310     SELECT EVENTS-IN   ASSIGN TO DYNAMIC LOANEVTI-PATH
001320            ORGANIZATION RECORD SEQUENTIAL.
001330* RECOMPUTED SCHEDULE, PERIOD + SUB-PERIOD + TOTALS LINES
001340     SELECT SCHED-OUT   ASSIGN TO DYNAMIC REPYSCHO-PATH
001350            ORGANIZATION RECORD SEQUENTIAL.
001360*
001370 DATA DIVISION.
001380*
001390 FILE SECTION.
001400*
001410 FD  SCHED-IN
001420     RECORD CONTAINS 200 CHARACTERS
001430     LABEL RECORDS ARE STANDARD
001440     DATA RECORD IS MB2700-SCHED-REC.
001450     COPY 'MB2700.DD'.
001460*
001470 FD  TERMS-IN
001480     RECORD CONTAINS 97 CHARACTERS
001490     LABEL RECORDS ARE STANDARD
001500     DATA RECORD IS MB2703-TERMS-REC.
001510     COPY 'MB2703.DD'.
001520*
001530 FD  RATECHG-IN
001540     RECORD CONTAINS 56 CHARACTERS
001550     LABEL RECORDS ARE STANDARD
001560     DATA RECORD IS MB2702-RATECHG-REC.
001570     COPY 'MB2702.DD'.
001580*
001590 FD  EVENTS-IN
001600     RECORD CONTAINS 90 CHARACTERS
001610     LABEL RECORDS ARE STANDARD
001620     DATA RECORD IS MB2704-EVENT-REC.
001630     COPY 'MB2704.DD'.
001640*
001650 FD  SCHED-OUT
001660     RECORD CONTAINS 200 CHARACTERS
001670     DATA RECORDS ARE MB2700-OUT-REC MB2701-OUT-REC.
001680 01  MB2700-OUT-REC.
001690     05  FILLER                  PIC X(200).
001700 01  MB2701-OUT-REC.
001710     05  FILLER                  PIC X(200).
001720*
001730 WORKING-STORAGE SECTION.
001740*
001750     COPY 'MB2700.DD'.
001760     COPY 'MB2701.DD'.
001770     COPY 'MB2710.DD'.
001780*
001790 01  MB2700-SWITCHES.
001800     05  SCHED-EOF-SW            PIC 9(1)  VALUE 0.
001810         88  SCHED-AT-EOF            VALUE 1.
001820     05  EVENT-EOF-SW            PIC 9(1)  VALUE 0.
001830         88  EVENT-AT-EOF            VALUE 1.
001840     05  RATECHG-EOF-SW          PIC 9(1)  VALUE 0.
001850         88  RATECHG-AT-EOF          VALUE 1.
001860     05  FILLER                  PIC X(10).
001870*
001880 01  MB2700-COUNTERS.
001890     05  REC-CTR                 PIC 9(7)  COMP-3 VALUE 0.
001900     05  WS-PD                   PIC S9(4) COMP.
001910     05  WS-SP                   PIC S9(4) COMP.
001920     05  WS-RC                   PIC S9(4) COMP.
001930     05  WS-FOUND-PD             PIC S9(4) COMP.
001940     05  WS-FOUND-SP             PIC S9(4) COMP.
001950     05  WS-START-PD             PIC S9(4) COMP.
001960     05  WS-END-PD               PIC S9(4) COMP.
001970     05  WS-ROUND-DEC            PIC 9(1)  COMP.
001980     05  WS-MAX-SUBPD            PIC S9(4) COMP VALUE 12.
001990     05  FILLER                  PIC X(6).
002000*
002010 01  MB2700-WORK-FIELDS.
002020     05  WS-EMI-REMAINDER        PIC S9(15)V9(6) VALUE 0.
002030     05  WS-FN-VALUE             PIC S9(9)V9(12) VALUE 0.
002040     05  WS-FN-PRIOR             PIC S9(9)V9(12) VALUE 0.
002050     05  WS-EPISODE-FN-VALUE     PIC S9(9)V9(12) VALUE 0.
002060     05  WS-RATE-FACTOR          PIC S9(3)V9(12) VALUE 0.
002070     05  WS-RATE-FRACTION        PIC S9(1)V9(12) VALUE 0.
002080     05  WS-DAYS-IN-PERIOD       PIC S9(5)       VALUE 0.
002090     05  WS-DAYS-IN-MONTH        PIC S9(3)       VALUE 0.
002100     05  WS-DAYS-IN-YEAR         PIC S9(3)       VALUE 0.
002110     05  WS-SPLIT-DATE           PIC 9(8)        VALUE 0.
002120     05  WS-EFF-PAUSE-FROM-DATE  PIC 9(8)        VALUE 0.
002130     05  WS-PD-PAUSE-LO          PIC 9(8)        VALUE 0.
002140     05  WS-PD-PAUSE-HI          PIC 9(8)        VALUE 0.
002150     05  WS-SPLIT-AMOUNT         PIC S9(15)V9(6) VALUE 0.
002160     05  WS-EVENT-KIND           PIC X(1)        VALUE SPACE.
002170         88  WS-IS-DISBURSEMENT      VALUE 'D'.
002180         88  WS-IS-BAL-CORRECTION    VALUE 'B'.
002190         88  WS-IS-PAUSE             VALUE 'P'.
002200     05  WS-TERM-DAYS            PIC S9(5)       VALUE 0.
002210     05  WS-MULT-STEPS           PIC S9(9)V9(6)  VALUE 0.
002220     05  FILLER                  PIC X(20).
002230*
002240* LITERAL TABLE OF CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP
002250* YEAR - LOADED BY REDEFINITION THE WAY THE SHOP HAS ALWAYS
002260* BUILT SMALL LITERAL TABLES ON THIS COMPILER.
002270 01  MB2700-CUM-DAYS-LITERALS.
002280     05  FILLER                  PIC 9(3) VALUE 000.
002290     05  FILLER                  PIC 9(3) VALUE 031.
002300     05  FILLER                  PIC 9(3) VALUE 059.
002310     05  FILLER                  PIC 9(3) VALUE 090.
002320     05  FILLER                  PIC 9(3) VALUE 120.
002330     05  FILLER                  PIC 9(3) VALUE 151.
002340     05  FILLER                  PIC 9(3) VALUE 181.
002350     05  FILLER                  PIC 9(3) VALUE 212.
002360     05  FILLER                  PIC 9(3) VALUE 243.
002370     05  FILLER                  PIC 9(3) VALUE 273.
002380     05  FILLER                  PIC 9(3) VALUE 304.
002390     05  FILLER                  PIC 9(3) VALUE 334.
002400 01  MB2700-CUM-DAYS-TABLE REDEFINES MB2700-CUM-DAYS-LITERALS.
002410     05  WS-CUM-DAYS             PIC 9(3) OCCURS 12 TIMES.
002420*
002430* LITERAL TABLE OF V9(6) SCALING FACTORS, ONE PER POSSIBLE
002440* MB2703-CURRENCY-DECIMALS VALUE 0 THRU 6, INDEXED BY DECIMAL
002450* COUNT + 1 - SAME REDEFINITION HABIT AS THE CUM-DAYS TABLE.
002460* REQUEST 09-216 - LETS 5500-ROUND-TO-CURRENCY ROUND TO ANY
002470* DECIMAL COUNT THE PRODUCT CARRIES, NOT JUST THE 2-DECIMAL CASE.
002480 01  MB2700-ROUND-SCALE-LITERALS.
002490     05  FILLER                  PIC 9(7) VALUE 1000000.
002500     05  FILLER                  PIC 9(7) VALUE 0100000.
002510     05  FILLER                  PIC 9(7) VALUE 0010000.
002520     05  FILLER                  PIC 9(7) VALUE 0001000.
002530     05  FILLER                  PIC 9(7) VALUE 0000100.
002540     05  FILLER                  PIC 9(7) VALUE 0000010.
002550     05  FILLER                  PIC 9(7) VALUE 0000001.
002560 01  MB2700-ROUND-SCALE-TABLE
002570        REDEFINES MB2700-ROUND-SCALE-LITERALS.
002580     05  WS-ROUND-SCALE          PIC 9(7) OCCURS 7 TIMES.
002590*
002600 01  MB2700-DATE-WORK.
002610     05  WS-DATE-IN              PIC 9(8)  VALUE 0.
002620     05  WS-DATE-IN-X REDEFINES WS-DATE-IN.
002630         10  WS-DIN-CCYY             PIC 9(4).
002640         10  WS-DIN-MM               PIC 9(2).
002650         10  WS-DIN-DD               PIC 9(2).
002660     05  WS-DATE-IN-CHARS REDEFINES WS-DATE-IN PIC X(8).
002670     05  WS-ABS-DAY-NUM          PIC S9(9) COMP VALUE 0.
002680     05  WS-ABS-DAY-NUM-2        PIC S9(9) COMP VALUE 0.
002690     05  WS-YY-MINUS-1           PIC S9(7) COMP VALUE 0.
002700     05  WS-LEAP-DAYS            PIC S9(7) COMP VALUE 0.
002710     05  WS-MOD-4                PIC 9(2)  VALUE 0.
002720     05  WS-MOD-100               PIC 9(2)  VALUE 0.
002730     05  WS-MOD-400               PIC 9(3)  VALUE 0.
002740     05  WS-LEAP-YR-FLAG          PIC X(1)  VALUE 'N'.
002750         88  WS-YR-IS-LEAP            VALUE 'Y'.
002760     05  FILLER                   PIC X(5).
002770*
002780 01  MB2700-PROJECTION-WORK.
002790     05  WS-PROJ-DUE-DATE        PIC 9(8)        VALUE 0.
002800     05  WS-PROJ-AS-OF-DATE      PIC 9(8)        VALUE 0.
002810     05  WS-PROJ-DUE-PRINCIPAL   PIC S9(15)V9(6) VALUE 0.
002820     05  WS-PROJ-DUE-INTEREST    PIC S9(15)V9(6) VALUE 0.
002830*    08/11/26  RGM   0531  ADDED PARM HOLDING FIELDS SO THE
002840*    COLLECTIONS-DESK DUE-DATE/AS-OF-DATE PAIR CAN RIDE THE
002850*    SAME COMMAND LINE AS THE FILE NAMES.
002860     05  WS-PROJ-DUE-DATE-P      PIC X(8)        VALUE SPACES.
002870     05  WS-PROJ-AS-OF-DATE-P    PIC X(8)        VALUE SPACES.
002880     05  FILLER                  PIC X(4).
002890*
002900 01  MB2700-PATHS.
002910     05  REPYSCHI-PATH.
002920         10  FILLER              PIC X(14) VALUE
002930             '/users/public/'.
002940         10  REPYSCHI-NAME       PIC X(64).
002950     05  LOANTRMI-PATH.
002960         10  FILLER              PIC X(14) VALUE
002970             '/users/public/'.
002980         10  LOANTRMI-NAME       PIC X(64).
002990     05  RATECHGI-PATH.
003000         10  FILLER              PIC X(14) VALUE
003010             '/users/public/'.
003020         10  RATECHGI-NAME       PIC X(64).
003030     05  LOANEVTI-PATH.
003040         10  FILLER              PIC X(14) VALUE
003050             '/users/public/'.
003060         10  LOANEVTI-NAME       PIC X(64).
003070     05  REPYSCHO-PATH.
003080         10  FILLER              PIC X(14) VALUE
003090             '/users/public/'.
003100         10  REPYSCHO-NAME       PIC X(64).
003110     05  WS-COMMAND-LINE         PIC X(100).
003120*
003130 PROCEDURE DIVISION.
003140*
003150 A010-MAIN-LINE.
003160     DISPLAY SPACES UPON CRT.
003170     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
003180     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
003190         INTO REPYSCHI-NAME LOANTRMI-NAME RATECHGI-NAME
003200              LOANEVTI-NAME REPYSCHO-NAME
003210              WS-PROJ-DUE-DATE-P WS-PROJ-AS-OF-DATE-P.
003220     DISPLAY '* * * * * B E G I N   M B 2 7 0 0 . C B L'
003230         UPON CRT AT 1401.
003240     OPEN INPUT  SCHED-IN TERMS-IN RATECHG-IN EVENTS-IN.
003250     OPEN OUTPUT SCHED-OUT.
003260     PERFORM 2000-LOAD-TERMS.
003270     PERFORM 2100-LOAD-RATE-CHANGES.
003280     PERFORM 2200-LOAD-SCHEDULE-IN.
003290     PERFORM 2290-CALC-TERM-DAYS.
003300     PERFORM 3000-PROCESS-EVENT THRU 3000-PROCESS-EVENT-EXIT
003310         UNTIL EVENT-AT-EOF.
003320     PERFORM 7000-CALC-TOTALS.
003330     PERFORM 8000-WRITE-SCHEDULE-OUT.
003340     IF MB2700-PROJECTION-MODE
003350         MOVE WS-PROJ-DUE-DATE-P   TO WS-PROJ-DUE-DATE
003360         MOVE WS-PROJ-AS-OF-DATE-P TO WS-PROJ-AS-OF-DATE
003370         PERFORM 6000-GET-DUE-AMOUNTS
003380         DISPLAY 'PROJECTED DUE PRINCIPAL = ' UPON CRT AT 1001
003390         DISPLAY WS-PROJ-DUE-PRINCIPAL         UPON CRT AT 1031
003400         DISPLAY 'PROJECTED DUE INTEREST  = ' UPON CRT AT 1101
003410         DISPLAY WS-PROJ-DUE-INTEREST          UPON CRT AT 1131.
003420     PERFORM END-RTN.
003430*
003440 END-RTN.
003450     DISPLAY 'FINAL PERIOD COUNT = ' UPON CRT AT 0915.
003460     DISPLAY MB2710-PERIOD-COUNT     UPON CRT AT 0945.
003470     CLOSE SCHED-IN TERMS-IN RATECHG-IN EVENTS-IN SCHED-OUT.
003480     STOP RUN.
003490*
003500******************************************
003510*        STEP 1 - GENERATE SCHEDULE
003520******************************************
003530*
003540 2000-LOAD-TERMS.
003550     READ TERMS-IN AT END
003560         DISPLAY '!!!! NO LOAN-TERMS-IN RECORD FOUND'
003570             UPON CRT AT 2301
003580         STOP RUN.
003590*
003600 2100-LOAD-RATE-CHANGES.
003610     MOVE 0 TO MB2710-RATECHG-COUNT.
003620     READ RATECHG-IN AT END MOVE 1 TO RATECHG-EOF-SW.
003630     PERFORM 2110-LOAD-ONE-RATE-CHANGE
003640         UNTIL RATECHG-AT-EOF.
003650*
003660 2110-LOAD-ONE-RATE-CHANGE.
003670     ADD 1 TO MB2710-RATECHG-COUNT.
003680     SET MB2710-RC-IDX TO MB2710-RATECHG-COUNT.
003690     MOVE MB2702-EFFECTIVE-FROM-DATE
003700         TO MB2710-RC-EFF-DATE (MB2710-RC-IDX).
003710     MOVE MB2702-ANNUAL-INTEREST-RATE
003720         TO MB2710-RC-ANNUAL-RATE (MB2710-RC-IDX).
003730     READ RATECHG-IN AT END MOVE 1 TO RATECHG-EOF-SW.
003740*
003750 2200-LOAD-SCHEDULE-IN.
003760     MOVE 0 TO MB2710-PERIOD-COUNT.
003770     READ SCHED-IN AT END MOVE 1 TO SCHED-EOF-SW.
003780     PERFORM 2210-LOAD-ONE-PERIOD
003790         UNTIL SCHED-AT-EOF.
003800*
003810 2210-LOAD-ONE-PERIOD.
003820     ADD 1 TO MB2710-PERIOD-COUNT.
003830     SET MB2710-PD-IDX TO MB2710-PERIOD-COUNT.
003840     MOVE MB2700-PERIOD-NUMBER
003850         TO MB2710-PD-PERIOD-NUMBER (MB2710-PD-IDX).
003860     MOVE MB2700-FROM-DATE
003870         TO MB2710-PD-FROM-DATE     (MB2710-PD-IDX).
003880     MOVE MB2700-DUE-DATE
003890         TO MB2710-PD-DUE-DATE      (MB2710-PD-IDX).
003900     MOVE 0 TO MB2710-PD-EMI-AMOUNT       (MB2710-PD-IDX).
003910     MOVE 0 TO MB2710-PD-DUE-PRINCIPAL    (MB2710-PD-IDX).
003920     MOVE 0 TO MB2710-PD-DUE-INTEREST     (MB2710-PD-IDX).
003930     MOVE 0 TO MB2710-PD-PAID-PRINCIPAL   (MB2710-PD-IDX).
003940     MOVE 0 TO MB2710-PD-PAID-INTEREST    (MB2710-PD-IDX).
003950     MOVE 0 TO MB2710-PD-OUTSTANDING-BAL  (MB2710-PD-IDX).
003960     MOVE 'N' TO MB2710-PD-FULLY-PAID-FLAG (MB2710-PD-IDX).
003970     IF MB2710-PERIOD-COUNT = 1
003980         MOVE 'Y' TO MB2710-PD-FIRST-PERIOD-FLAG (MB2710-PD-IDX)
003990     ELSE
004000         MOVE 'N' TO MB2710-PD-FIRST-PERIOD-FLAG (MB2710-PD-IDX).
004010     PERFORM 2250-GENERATE-SUBPERIODS.
004020     READ SCHED-IN AT END MOVE 1 TO SCHED-EOF-SW.
004030*
004040 2250-GENERATE-SUBPERIODS.
004050     MOVE 1 TO MB2710-PD-SUBPD-COUNT (MB2710-PD-IDX).
004060     SET MB2710-SP-IDX TO 1.
004070     MOVE MB2710-PD-FROM-DATE (MB2710-PD-IDX)
004080         TO MB2710-SP-FROM-DATE (MB2710-PD-IDX, MB2710-SP-IDX).
004090     MOVE MB2710-PD-DUE-DATE (MB2710-PD-IDX)
004100         TO MB2710-SP-DUE-DATE  (MB2710-PD-IDX, MB2710-SP-IDX).
004110     MOVE 0 TO MB2710-SP-RATE-FACTOR
004120                 (MB2710-PD-IDX, MB2710-SP-IDX).
004130     MOVE 0 TO MB2710-SP-RATE-FACT-TILL-DUE
004140                 (MB2710-PD-IDX, MB2710-SP-IDX).
004150     MOVE 0 TO MB2710-SP-DISB-AMOUNT
004160                 (MB2710-PD-IDX, MB2710-SP-IDX).
004170     MOVE 0 TO MB2710-SP-BAL-CORR-AMOUNT
004180                 (MB2710-PD-IDX, MB2710-SP-IDX).
004190     MOVE 0 TO MB2710-SP-OUTSTANDING-BAL
004200                 (MB2710-PD-IDX, MB2710-SP-IDX).
004210     MOVE 0 TO MB2710-SP-CALC-DUE-INTEREST
004220                 (MB2710-PD-IDX, MB2710-SP-IDX).
004230     MOVE 'N' TO MB2710-SP-PAUSED-FLAG
004240                 (MB2710-PD-IDX, MB2710-SP-IDX).
004250*
004260 2290-CALC-TERM-DAYS.
004270     MOVE MB2710-PD-FROM-DATE (1) TO WS-DATE-IN.
004280     PERFORM 5105-CALC-ABS-DAY-NUM.
004290     MOVE WS-ABS-DAY-NUM TO WS-ABS-DAY-NUM-2.
004300     MOVE MB2710-PD-DUE-DATE (MB2710-PERIOD-COUNT) TO WS-DATE-IN.
004310     PERFORM 5105-CALC-ABS-DAY-NUM.
004320     COMPUTE WS-TERM-DAYS = WS-ABS-DAY-NUM - WS-ABS-DAY-NUM-2.
004330*
004340******************************************
004350*   STEPS 2-6 - EVENT DISPATCH
004360******************************************
004370*
004380 3000-PROCESS-EVENT.
004390     READ EVENTS-IN AT END MOVE 1 TO EVENT-EOF-SW
004400         GO TO 3000-PROCESS-EVENT-EXIT.
004410     IF MB2704-IS-DISBURSEMENT
004420         PERFORM 3010-APPLY-DISBURSEMENT
004430     ELSE
004440     IF MB2704-IS-PAY-PRINCIPAL
004450         PERFORM 3100-APPLY-PAY-PRINCIPAL
004460     ELSE
004470     IF MB2704-IS-PAY-INTEREST
004480         PERFORM 3150-APPLY-PAY-INTEREST
004490     ELSE
004500     IF MB2704-IS-RATE-CHANGE
004510         PERFORM 3200-APPLY-RATE-CHANGE
004520     ELSE
004530     IF MB2704-IS-BAL-CORRECTION
004540         PERFORM 3300-APPLY-BALANCE-CORRECTION
004550     ELSE
004560     IF MB2704-IS-PAUSE
004570         PERFORM 3400-APPLY-PAUSE.
004580 3000-PROCESS-EVENT-EXIT.
004590     EXIT.
004600*
004610 3010-APPLY-DISBURSEMENT.
004620     PERFORM 4000-FIND-PERIOD-FOR-DATE.
004630     MOVE MB2704-EVENT-DATE  TO WS-SPLIT-DATE.
004640     MOVE MB2704-AMOUNT      TO WS-SPLIT-AMOUNT.
004650     SET WS-IS-DISBURSEMENT TO TRUE.
004660     PERFORM 4100-SPLIT-SUBPERIOD.
004670     PERFORM 5000-RECOMPUTE-FORWARD.
004680*
004690 3100-APPLY-PAY-PRINCIPAL.
004700     PERFORM 4000-FIND-PERIOD-FOR-DATE.
004710     ADD MB2704-AMOUNT TO MB2710-PD-PAID-PRINCIPAL
004720         (WS-FOUND-PD).
004730     PERFORM 3190-SET-FULLY-PAID-FLAG.
004740*
004750 3150-APPLY-PAY-INTEREST.
004760     PERFORM 4000-FIND-PERIOD-FOR-DATE.
004770     ADD MB2704-AMOUNT TO MB2710-PD-PAID-INTEREST
004780         (WS-FOUND-PD).
004790     PERFORM 3190-SET-FULLY-PAID-FLAG.
004800*
004810 3190-SET-FULLY-PAID-FLAG.
004820     IF (MB2710-PD-PAID-PRINCIPAL (WS-FOUND-PD) +
004830         MB2710-PD-PAID-INTEREST  (WS-FOUND-PD)) >=
004840        (MB2710-PD-DUE-PRINCIPAL  (WS-FOUND-PD) +
004850         MB2710-PD-DUE-INTEREST   (WS-FOUND-PD))
004860         MOVE 'Y' TO MB2710-PD-FULLY-PAID-FLAG (WS-FOUND-PD)
004870     ELSE
004880         MOVE 'N' TO MB2710-PD-FULLY-PAID-FLAG (WS-FOUND-PD).
004890*
004900 3200-APPLY-RATE-CHANGE.
004910     ADD 1 TO MB2710-RATECHG-COUNT.
004920     SET MB2710-RC-IDX TO MB2710-RATECHG-COUNT.
004930     MOVE MB2704-EVENT-DATE      TO MB2710-RC-EFF-DATE
004940         (MB2710-RC-IDX).
004950     MOVE MB2704-NEW-ANNUAL-RATE TO MB2710-RC-ANNUAL-RATE
004960         (MB2710-RC-IDX).
004970     PERFORM 4000-FIND-PERIOD-FOR-DATE.
004980     MOVE MB2704-EVENT-DATE TO WS-SPLIT-DATE.
004990     MOVE 0                TO WS-SPLIT-AMOUNT.
005000     SET WS-IS-DISBURSEMENT TO TRUE.
005010     PERFORM 4100-SPLIT-SUBPERIOD.
005020     PERFORM 5000-RECOMPUTE-FORWARD.
005030*
005040 3300-APPLY-BALANCE-CORRECTION.
005050     PERFORM 4000-FIND-PERIOD-FOR-DATE.
005060     MOVE MB2704-EVENT-DATE TO WS-SPLIT-DATE.
005070     MOVE MB2704-AMOUNT     TO WS-SPLIT-AMOUNT.
005080     SET WS-IS-BAL-CORRECTION TO TRUE.
005090     PERFORM 4100-SPLIT-SUBPERIOD.
005100     PERFORM 5000-RECOMPUTE-FORWARD.
005110*
005120 3400-APPLY-PAUSE.
005130     PERFORM 4200-SLICE-PAUSE-WINDOW.
005140     PERFORM 5000-RECOMPUTE-FORWARD.
005150*
005160******************************************
005170*   LOCATE / SPLIT HELPERS
005180******************************************
005190*
005200 4000-FIND-PERIOD-FOR-DATE.
005210     MOVE 0 TO WS-FOUND-PD.
005220     PERFORM 4010-TEST-ONE-PERIOD
005230         VARYING MB2710-PD-IDX FROM 1 BY 1
005240         UNTIL MB2710-PD-IDX > MB2710-PERIOD-COUNT
005250            OR WS-FOUND-PD NOT = 0.
005260*
005270 4010-TEST-ONE-PERIOD.
005280     IF MB2710-PD-FIRST-PERIOD-FLAG (MB2710-PD-IDX) = 'Y'
005290         IF MB2704-EVENT-DATE >=
005300                 MB2710-PD-FROM-DATE (MB2710-PD-IDX)
005310         AND MB2704-EVENT-DATE <=
005320                 MB2710-PD-DUE-DATE  (MB2710-PD-IDX)
005330             MOVE MB2710-PD-IDX TO WS-FOUND-PD
005340     ELSE
005350         IF MB2704-EVENT-DATE >
005360                 MB2710-PD-FROM-DATE (MB2710-PD-IDX)
005370         AND MB2704-EVENT-DATE <=
005380                 MB2710-PD-DUE-DATE  (MB2710-PD-IDX)
005390             MOVE MB2710-PD-IDX TO WS-FOUND-PD.
005400*
005410 4100-SPLIT-SUBPERIOD.
005420     MOVE WS-FOUND-PD TO MB2710-PD-IDX.
005430     MOVE 0 TO WS-FOUND-SP.
005440     PERFORM 4110-TEST-ONE-SUBPD
005450         VARYING MB2710-SP-IDX FROM 1 BY 1
005460         UNTIL MB2710-SP-IDX >
005470                 MB2710-PD-SUBPD-COUNT (MB2710-PD-IDX)
005480            OR WS-FOUND-SP NOT = 0.
005490     IF WS-SPLIT-DATE = MB2710-SP-DUE-DATE
005500                 (MB2710-PD-IDX, WS-FOUND-SP)
005510         PERFORM 4150-ADD-TO-EXISTING-SUBPD
005520     ELSE
005530         PERFORM 4160-SPLIT-INTO-NEW-SUBPD.
005540*
005550 4110-TEST-ONE-SUBPD.
005560     IF WS-SPLIT-DATE >=
005570             MB2710-SP-FROM-DATE (MB2710-PD-IDX, MB2710-SP-IDX)
005580     AND WS-SPLIT-DATE <=
005590             MB2710-SP-DUE-DATE  (MB2710-PD-IDX, MB2710-SP-IDX)
005600         MOVE MB2710-SP-IDX TO WS-FOUND-SP.
005610*
005620 4150-ADD-TO-EXISTING-SUBPD.
005630     IF WS-IS-DISBURSEMENT
005640         ADD WS-SPLIT-AMOUNT TO MB2710-SP-DISB-AMOUNT
005650                 (MB2710-PD-IDX, WS-FOUND-SP)
005660     ELSE
005670     IF WS-IS-BAL-CORRECTION
005680         ADD WS-SPLIT-AMOUNT TO MB2710-SP-BAL-CORR-AMOUNT
005690                 (MB2710-PD-IDX, WS-FOUND-SP).
005700*
005710*    08/11/26  RGM  0532  AUDIT FINDING 26-034 - NO BOUNDS CHECK
005720*                        ON THE SUB-PERIOD SPLIT COUNT; ADDED.
005730 4160-SPLIT-INTO-NEW-SUBPD.
005740     IF MB2710-PD-SUBPD-COUNT (MB2710-PD-IDX) >= WS-MAX-SUBPD
005750         DISPLAY '!!!! SUB-PERIOD TABLE FULL FOR PERIOD'
005760             UPON CRT AT 2301
005770         DISPLAY MB2710-PD-PERIOD-NUMBER (MB2710-PD-IDX)
005780             UPON CRT AT 2341
005790         STOP RUN.
005800     ADD 1 TO MB2710-PD-SUBPD-COUNT (MB2710-PD-IDX).
005810     PERFORM 4170-SHIFT-SUBPDS-UP
005820         VARYING WS-SP FROM MB2710-PD-SUBPD-COUNT (MB2710-PD-IDX)
005830         BY -1 UNTIL WS-SP <= WS-FOUND-SP + 1.
005840     MOVE WS-SPLIT-DATE TO
005850         MB2710-SP-DUE-DATE (MB2710-PD-IDX, WS-FOUND-SP).
005860     MOVE WS-SPLIT-DATE TO
005870         MB2710-SP-FROM-DATE (MB2710-PD-IDX, WS-FOUND-SP + 1).
005880     MOVE 0 TO MB2710-SP-DISB-AMOUNT
005890                 (MB2710-PD-IDX, WS-FOUND-SP + 1).
005900     MOVE 0 TO MB2710-SP-BAL-CORR-AMOUNT
005910                 (MB2710-PD-IDX, WS-FOUND-SP + 1).
005920     IF WS-IS-DISBURSEMENT
005930         MOVE WS-SPLIT-AMOUNT TO MB2710-SP-DISB-AMOUNT
005940                 (MB2710-PD-IDX, WS-FOUND-SP + 1)
005950     ELSE
005960     IF WS-IS-BAL-CORRECTION
005970         MOVE WS-SPLIT-AMOUNT TO MB2710-SP-BAL-CORR-AMOUNT
005980                 (MB2710-PD-IDX, WS-FOUND-SP + 1).
005990*
006000 4170-SHIFT-SUBPDS-UP.
006010     MOVE MB2710-SUBPD-TABLE (MB2710-PD-IDX, WS-SP)
006020         TO MB2710-SUBPD-TABLE (MB2710-PD-IDX, WS-SP + 1).
006030*
006040 4200-SLICE-PAUSE-WINDOW.
006050* AUDIT FINDING 09-217 - A PAUSE CAN OVERLAP MORE THAN ONE
006060* REPAYMENT-PERIOD.  THE SPLIT ONLY EVER TOUCHES THE PERIOD
006070* OWNING THE PAUSE-FROM-DATE AND THE PERIOD OWNING THE PAUSE-
006080* END-DATE; THE MARK THEN WALKS EVERY PERIOD FROM ONE TO THE
006090* OTHER SO NONE OF THEM IS LEFT SPLIT BUT UNMARKED.
006100     MOVE MB2704-PAUSE-FROM-DATE TO MB2704-EVENT-DATE.
006110     PERFORM 4000-FIND-PERIOD-FOR-DATE.
006120     MOVE WS-FOUND-PD TO WS-START-PD.
006130     PERFORM 4205-CALC-EFFECTIVE-PAUSE-START.
006140     MOVE WS-EFF-PAUSE-FROM-DATE TO WS-SPLIT-DATE.
006150     MOVE 0 TO WS-SPLIT-AMOUNT.
006160     SET WS-IS-PAUSE TO TRUE.
006170     PERFORM 4100-SPLIT-SUBPERIOD.
006180     MOVE MB2704-PAUSE-END-DATE TO MB2704-EVENT-DATE.
006190     PERFORM 4000-FIND-PERIOD-FOR-DATE.
006200     MOVE WS-FOUND-PD TO WS-END-PD.
006210     MOVE MB2704-PAUSE-END-DATE TO WS-SPLIT-DATE.
006220     PERFORM 4100-SPLIT-SUBPERIOD.
006230     PERFORM 4210-MARK-PAUSED-SUBPDS
006240         VARYING MB2710-PD-IDX FROM WS-START-PD BY 1
006250         UNTIL MB2710-PD-IDX > WS-END-PD.
006260* 5000-RECOMPUTE-FORWARD (CALLED NEXT, BACK IN 3400-APPLY-PAUSE)
006270* STARTS ITS PASS AT WS-FOUND-PD - RESTORE IT TO THE EARLIEST
006280* PERIOD THE PAUSE TOUCHED, NOT THE PAUSE-END-DATE PERIOD LEFT
006290* BEHIND BY THE SECOND 4000-FIND-PERIOD-FOR-DATE CALL ABOVE.
006300     MOVE WS-START-PD TO WS-FOUND-PD.
006310*
006320 4205-CALC-EFFECTIVE-PAUSE-START.
006330* SPEC REQUEST 09-214 - THE SUB-PERIOD BOUNDARY SPLIT AND THE
006340* PAUSED-FLAG MARK BOTH RUN OFF THE CALENDAR DAY *BEFORE* THE
006350* PAUSE-FROM-DATE, NOT THE PAUSE-FROM-DATE ITSELF, CLAMPED SO
006360* IT NEVER BACKS UP PAST THE OWNING PERIOD'S OWN FROM-DATE.
006370* NO INTRINSIC DATE FUNCTIONS ON THIS COMPILER SO THE DAY-MINUS-
006380* ONE STEP WALKS THE CCYY/MM/DD REDEFINES DIRECTLY, BORROWING
006390* FROM THE PRIOR MONTH/YEAR VIA THE CUM-DAYS TABLE.
006400     MOVE MB2704-PAUSE-FROM-DATE TO WS-DATE-IN.
006410     IF WS-DIN-DD > 1
006420         SUBTRACT 1 FROM WS-DIN-DD
006430     ELSE
006440         IF WS-DIN-MM > 1
006450             SUBTRACT 1 FROM WS-DIN-MM
006460             PERFORM 5125-CALC-ACTUAL-DAYS-IN-MONTH
006470             MOVE WS-DAYS-IN-MONTH TO WS-DIN-DD
006480         ELSE
006490             SUBTRACT 1 FROM WS-DIN-CCYY
006500             MOVE 12 TO WS-DIN-MM
006510             MOVE 31 TO WS-DIN-DD.
006520     MOVE WS-DATE-IN TO WS-EFF-PAUSE-FROM-DATE.
006530     IF WS-EFF-PAUSE-FROM-DATE < MB2710-PD-FROM-DATE (WS-START-PD)
006540         MOVE MB2710-PD-FROM-DATE (WS-START-PD)
006550             TO WS-EFF-PAUSE-FROM-DATE.
006560*
006570 4210-MARK-PAUSED-SUBPDS.
006580* EACH PERIOD IN THE WS-START-PD..WS-END-PD RANGE GETS ITS OWN
006590* LO/HI CLIP - THE FIRST PERIOD CLIPS TO THE EFFECTIVE PAUSE
006600* START, THE LAST CLIPS TO THE PAUSE-END-DATE, AND ANY PERIOD
006610* STRICTLY BETWEEN THE TWO IS PAUSED FROM ITS OWN FROM-DATE TO
006620* ITS OWN DUE-DATE - IT IS WHOLLY INSIDE THE PAUSE WINDOW.
006630     IF MB2710-PD-IDX = WS-START-PD
006640         MOVE WS-EFF-PAUSE-FROM-DATE TO WS-PD-PAUSE-LO
006650     ELSE
006660         MOVE MB2710-PD-FROM-DATE (MB2710-PD-IDX)
006670             TO WS-PD-PAUSE-LO.
006680     IF MB2710-PD-IDX = WS-END-PD
006690         MOVE MB2704-PAUSE-END-DATE TO WS-PD-PAUSE-HI
006700     ELSE
006710         MOVE MB2710-PD-DUE-DATE (MB2710-PD-IDX)
006720             TO WS-PD-PAUSE-HI.
006730     PERFORM 4220-MARK-ONE-SUBPD
006740         VARYING MB2710-SP-IDX FROM 1 BY 1
006750         UNTIL MB2710-SP-IDX >
006760                 MB2710-PD-SUBPD-COUNT (MB2710-PD-IDX).
006770*
006780 4220-MARK-ONE-SUBPD.
006790     IF MB2710-SP-FROM-DATE (MB2710-PD-IDX, MB2710-SP-IDX) >=
006800             WS-PD-PAUSE-LO
006810     AND MB2710-SP-DUE-DATE  (MB2710-PD-IDX, MB2710-SP-IDX) <=
006820             WS-PD-PAUSE-HI
006830         MOVE 'Y' TO MB2710-SP-PAUSED-FLAG
006840                 (MB2710-PD-IDX, MB2710-SP-IDX).
006850*
006860******************************************
006870*   RECOMPUTE FORWARD / RATE & EMI MATH
006880******************************************
006890*
006900 5000-RECOMPUTE-FORWARD.
006910* REQUEST 88-114 - THE EMI IS ONE LEVEL FIGURE FOR THE WHOLE
006920* RECOMPUTE PASS, NOT A NEW FIGURE EVERY PERIOD.  SO THE SUB-
006930* PERIOD INTEREST IS RE-DERIVED FOR EVERY PERIOD FIRST, THE
006940* FN-VALUE IS THEN FOLDED JUST ONCE THROUGH THE LAST PERIOD OF
006950* THE PASS, AND ONLY THEN IS THAT ONE FN-VALUE HELD CONSTANT
006960* AND APPLIED TO EVERY PERIOD IN THE PASS.
006970     PERFORM 5010-RECOMPUTE-ONE-PERIOD
006980         VARYING MB2710-PD-IDX FROM WS-FOUND-PD BY 1
006990         UNTIL MB2710-PD-IDX > MB2710-PERIOD-COUNT.
007000     MOVE MB2710-PERIOD-COUNT TO MB2710-PD-IDX.
007010     PERFORM 5200-CALC-FN-VALUE.
007020     MOVE WS-FN-VALUE TO WS-EPISODE-FN-VALUE.
007030     PERFORM 5015-APPLY-EMI-ONE-PERIOD
007040         VARYING MB2710-PD-IDX FROM WS-FOUND-PD BY 1
007050         UNTIL MB2710-PD-IDX > MB2710-PERIOD-COUNT.
007060*
007070 5010-RECOMPUTE-ONE-PERIOD.
007080     MOVE 0 TO MB2710-PD-DUE-INTEREST (MB2710-PD-IDX).
007090     PERFORM 5020-RECOMPUTE-ONE-SUBPD
007100         VARYING MB2710-SP-IDX FROM 1 BY 1
007110         UNTIL MB2710-SP-IDX >
007120                 MB2710-PD-SUBPD-COUNT (MB2710-PD-IDX).
007130*
007140 5015-APPLY-EMI-ONE-PERIOD.
007150* "2ND EMI NOT CHANGEABLE" - A PERIOD ALREADY SETTLED BY DIRECT
007160* PRINCIPAL/INTEREST PAYMENT KEEPS ITS FIXED EMI AND IS LEFT OUT
007170* OF THIS PASS ENTIRELY, PER AUDIT FINDING 88-114.
007180     IF MB2710-PD-FULLY-PAID-FLAG (MB2710-PD-IDX) NOT = 'Y'
007190         PERFORM 5300-CALC-EMI.
007200*
007210 5020-RECOMPUTE-ONE-SUBPD.
007220     IF MB2710-SP-PAUSED-FLAG (MB2710-PD-IDX, MB2710-SP-IDX)
007230             = 'Y'
007240         MOVE 0 TO MB2710-SP-RATE-FACTOR
007250                     (MB2710-PD-IDX, MB2710-SP-IDX)
007260         MOVE 0 TO MB2710-SP-CALC-DUE-INTEREST
007270                     (MB2710-PD-IDX, MB2710-SP-IDX)
007280     ELSE
007290         PERFORM 5100-CALC-RATE-FACTOR
007300         PERFORM 5150-CALC-RATE-FACTOR-TILL-DUE
007310         PERFORM 5400-CALC-SUBPD-INTEREST.
007320     ADD MB2710-SP-CALC-DUE-INTEREST
007330             (MB2710-PD-IDX, MB2710-SP-IDX)
007340         TO MB2710-PD-DUE-INTEREST (MB2710-PD-IDX).
007350*
007360 5100-CALC-RATE-FACTOR.
007370     PERFORM 5110-GET-RATE-FOR-SUBPD.
007380     MOVE MB2710-SP-DUE-DATE (MB2710-PD-IDX, MB2710-SP-IDX)
007390         TO WS-DATE-IN.
007400     PERFORM 5105-CALC-ABS-DAY-NUM.
007410     MOVE WS-ABS-DAY-NUM TO WS-ABS-DAY-NUM-2.
007420     MOVE MB2710-SP-FROM-DATE (MB2710-PD-IDX, MB2710-SP-IDX)
007430         TO WS-DATE-IN.
007440     PERFORM 5105-CALC-ABS-DAY-NUM.
007450     COMPUTE WS-DAYS-IN-PERIOD =
007460         WS-ABS-DAY-NUM-2 - WS-ABS-DAY-NUM.
007470     PERFORM 5120-GET-DAYS-IN-MONTH.
007480     PERFORM 5130-GET-DAYS-IN-YEAR.
007490     COMPUTE WS-RATE-FACTOR ROUNDED MODE IS NEAREST-EVEN =
007500         (WS-RATE-FRACTION
007510          * (WS-DAYS-IN-PERIOD / WS-DAYS-IN-MONTH)
007520          * (WS-DAYS-IN-MONTH  / WS-DAYS-IN-YEAR)
007530          * MB2703-REPAY-EVERY).
007540     MOVE WS-RATE-FACTOR TO
007550         MB2710-SP-RATE-FACTOR (MB2710-PD-IDX, MB2710-SP-IDX).
007560*
007570 5105-CALC-ABS-DAY-NUM.
007580* CLASSIC "COUNT FROM YEAR ZERO" DAY NUMBER - NO INTRINSIC DATE
007590* FUNCTIONS ON THIS COMPILER, SO WE BUILD IT FROM THE CUM-DAYS
007600* LITERAL TABLE AND A STRAIGHT LEAP-YEAR TEST.
007610     IF WS-DATE-IN-CHARS IS NOT DAY-CLASS
007620         DISPLAY '!!!! NON-NUMERIC DATE ON SCHEDULE/EVENT TAPE'
007630             UPON CRT AT 2301
007640         DISPLAY WS-DATE-IN-CHARS UPON CRT AT 2341.
007650     COMPUTE WS-YY-MINUS-1 = WS-DIN-CCYY - 1.
007660     COMPUTE WS-LEAP-DAYS =
007670         (WS-YY-MINUS-1 / 4) - (WS-YY-MINUS-1 / 100)
007680         + (WS-YY-MINUS-1 / 400).
007690     COMPUTE WS-ABS-DAY-NUM =
007700         (WS-DIN-CCYY * 365) + WS-LEAP-DAYS
007710         + WS-CUM-DAYS (WS-DIN-MM) + WS-DIN-DD.
007720     PERFORM 5106-TEST-LEAP-YEAR.
007730     IF WS-YR-IS-LEAP AND WS-DIN-MM > 2
007740         ADD 1 TO WS-ABS-DAY-NUM.
007750*
007760 5106-TEST-LEAP-YEAR.
007770     MOVE 'N' TO WS-LEAP-YR-FLAG.
007780     DIVIDE WS-DIN-CCYY BY 400 GIVING WS-MOD-400
007790            REMAINDER WS-MOD-400.
007800     IF WS-MOD-400 = 0
007810         MOVE 'Y' TO WS-LEAP-YR-FLAG
007820     ELSE
007830         DIVIDE WS-DIN-CCYY BY 100 GIVING WS-MOD-100
007840                REMAINDER WS-MOD-100
007850         IF WS-MOD-100 = 0
007860             MOVE 'N' TO WS-LEAP-YR-FLAG
007870         ELSE
007880             DIVIDE WS-DIN-CCYY BY 4 GIVING WS-MOD-4
007890                    REMAINDER WS-MOD-4
007900             IF WS-MOD-4 = 0
007910                 MOVE 'Y' TO WS-LEAP-YR-FLAG.
007920*
007930 5110-GET-RATE-FOR-SUBPD.
007940     MOVE MB2703-ANNUAL-NOM-RATE TO WS-RATE-FRACTION.
007950     PERFORM 5111-TEST-ONE-RATECHG
007960         VARYING MB2710-RC-IDX FROM 1 BY 1
007970         UNTIL MB2710-RC-IDX > MB2710-RATECHG-COUNT.
007980     COMPUTE WS-RATE-FRACTION ROUNDED MODE IS NEAREST-EVEN =
007990         WS-RATE-FRACTION / 100.
008000*
008010 5111-TEST-ONE-RATECHG.
008020     IF MB2710-RC-EFF-DATE (MB2710-RC-IDX) <=
008030             MB2710-SP-FROM-DATE (MB2710-PD-IDX, MB2710-SP-IDX)
008040         MOVE MB2710-RC-ANNUAL-RATE (MB2710-RC-IDX)
008050             TO WS-RATE-FRACTION.
008060*
008070 5120-GET-DAYS-IN-MONTH.
008080     MOVE MB2710-SP-FROM-DATE (MB2710-PD-IDX, MB2710-SP-IDX)
008090         TO WS-DATE-IN.
008100     IF MB2703-MONTH-30
008110         MOVE 30 TO WS-DAYS-IN-MONTH
008120     ELSE
008130         PERFORM 5125-CALC-ACTUAL-DAYS-IN-MONTH.
008140*
008150 5125-CALC-ACTUAL-DAYS-IN-MONTH.
008160     IF WS-DIN-MM = 12
008170         MOVE 31 TO WS-DAYS-IN-MONTH
008180     ELSE
008190         COMPUTE WS-DAYS-IN-MONTH =
008200             WS-CUM-DAYS (WS-DIN-MM + 1) -
008210             WS-CUM-DAYS (WS-DIN-MM).
008220     IF WS-DIN-MM = 2
008230         PERFORM 5106-TEST-LEAP-YEAR
008240         IF WS-YR-IS-LEAP
008250             ADD 1 TO WS-DAYS-IN-MONTH.
008260*
008270 5130-GET-DAYS-IN-YEAR.
008280     IF MB2703-YEAR-360
008290         MOVE 360 TO WS-DAYS-IN-YEAR
008300     ELSE
008310     IF MB2703-YEAR-365
008320         MOVE 365 TO WS-DAYS-IN-YEAR
008330     ELSE
008340         PERFORM 5106-TEST-LEAP-YEAR
008350         IF WS-YR-IS-LEAP
008360             MOVE 366 TO WS-DAYS-IN-YEAR
008370         ELSE
008380             MOVE 365 TO WS-DAYS-IN-YEAR.
008390*
008400 5150-CALC-RATE-FACTOR-TILL-DUE.
008410     MOVE MB2710-PD-DUE-DATE (MB2710-PD-IDX) TO WS-DATE-IN.
008420     PERFORM 5105-CALC-ABS-DAY-NUM.
008430     MOVE WS-ABS-DAY-NUM TO WS-ABS-DAY-NUM-2.
008440     MOVE MB2710-SP-FROM-DATE (MB2710-PD-IDX, MB2710-SP-IDX)
008450         TO WS-DATE-IN.
008460     PERFORM 5105-CALC-ABS-DAY-NUM.
008470     COMPUTE WS-DAYS-IN-PERIOD =
008480         WS-ABS-DAY-NUM-2 - WS-ABS-DAY-NUM.
008490     COMPUTE WS-RATE-FACTOR ROUNDED MODE IS NEAREST-EVEN =
008500         (WS-RATE-FRACTION
008510          * (WS-DAYS-IN-PERIOD / WS-DAYS-IN-MONTH)
008520          * (WS-DAYS-IN-MONTH  / WS-DAYS-IN-YEAR)
008530          * MB2703-REPAY-EVERY).
008540     MOVE WS-RATE-FACTOR TO MB2710-SP-RATE-FACT-TILL-DUE
008550             (MB2710-PD-IDX, MB2710-SP-IDX).
008560*
008570 5200-CALC-FN-VALUE.
008580* FN(I) = FN(I-1) * (1 + RATE-FACTOR) + 1, FN(0) = 1, FOLDED IN
008590* OVER EVERY SUB-PERIOD FROM THE SCHEDULE START THROUGH THE
008600* PERIOD LEFT IN MB2710-PD-IDX BY THE CALLER.  SEE SPEC REQUEST
008610* #4417 SEC 3.  CALLED ONLY ONCE PER RECOMPUTE PASS, WITH
008620* MB2710-PD-IDX SET TO THE LAST PERIOD OF THE PASS - NOT ONCE
008630* PER PERIOD - PER AUDIT FINDING 88-114.
008640     MOVE 1 TO WS-FN-VALUE.
008650     PERFORM 5210-FOLD-IN-ONE-PERIOD
008660         VARYING WS-PD FROM 1 BY 1
008670         UNTIL WS-PD > MB2710-PD-IDX.
008680*
008690 5210-FOLD-IN-ONE-PERIOD.
008700     PERFORM 5220-FOLD-IN-ONE-SUBPD
008710         VARYING WS-SP FROM 1 BY 1
008720         UNTIL WS-SP > MB2710-PD-SUBPD-COUNT (WS-PD).
008730*
008740 5220-FOLD-IN-ONE-SUBPD.
008750     MOVE WS-FN-VALUE TO WS-FN-PRIOR.
008760     COMPUTE WS-FN-VALUE ROUNDED MODE IS NEAREST-EVEN =
008770         WS-FN-PRIOR *
008780             (1 + MB2710-SP-RATE-FACTOR (WS-PD, WS-SP)) + 1.
008790*
008800 5300-CALC-EMI.
008810* WS-EPISODE-FN-VALUE WAS FOLDED ONCE IN 5000 THROUGH THE LAST
008820* PERIOD OF THIS RECOMPUTE PASS AND IS HELD CONSTANT HERE FOR
008830* EVERY PERIOD IN THE PASS - DO NOT RE-FOLD WS-FN-VALUE PER
008840* PERIOD, THAT WAS AUDIT FINDING 09-214.
008850* AUDIT FINDING 09-217 - THE BALANCE THE EMI IS FOLDED AGAINST
008860* HAS TO BE THE BALANCE CARRIED INTO *THIS* PASS (MB2710-PD-IDX,
008870* WHICH DOES NOT MOVE ONCE THE PASS IS PAST ITS OWN FIRST
008880* PERIOD), NOT PERIOD 1'S BALANCE - A DISBURSEMENT, RATE CHANGE,
008890* CORRECTION OR PAUSE LANDING AFTER PERIOD 1 WAS FOLDING EVERY
008900* EMI IN ITS PASS OFF THE ORIGINAL PERIOD-1 BALANCE INSTEAD.
008910     IF MB2710-PD-IDX = 1
008920         COMPUTE MB2710-PD-OUTSTANDING-BAL (MB2710-PD-IDX)
008930                 ROUNDED MODE IS NEAREST-EVEN =
008940             MB2710-SP-DISB-AMOUNT     (MB2710-PD-IDX, 1) +
008950             MB2710-SP-BAL-CORR-AMOUNT (MB2710-PD-IDX, 1)
008960     ELSE
008970         COMPUTE MB2710-PD-OUTSTANDING-BAL (MB2710-PD-IDX)
008980                 ROUNDED MODE IS NEAREST-EVEN =
008990             MB2710-PD-OUTSTANDING-BAL (MB2710-PD-IDX - 1) +
009000             MB2710-SP-DISB-AMOUNT     (MB2710-PD-IDX, 1) +
009010             MB2710-SP-BAL-CORR-AMOUNT (MB2710-PD-IDX, 1).
009020     COMPUTE MB2710-PD-EMI-AMOUNT (MB2710-PD-IDX) ROUNDED
009030             MODE IS NEAREST-EVEN =
009040         MB2710-PD-OUTSTANDING-BAL (MB2710-PD-IDX) *
009050             (WS-EPISODE-FN-VALUE / (WS-EPISODE-FN-VALUE - 1)).
009060     IF MB2703-INSTALLMENT-MULT-OF > 0
009070         PERFORM 5350-ROUND-TO-INSTALLMENT-STEP.
009080     IF MB2710-PD-IDX = MB2710-PERIOD-COUNT
009090         COMPUTE MB2710-PD-EMI-AMOUNT (MB2710-PD-IDX) ROUNDED
009100                 MODE IS NEAREST-EVEN =
009110             MB2710-PD-OUTSTANDING-BAL (MB2710-PD-IDX) +
009120             MB2710-PD-DUE-INTEREST    (MB2710-PD-IDX).
009130     COMPUTE MB2710-PD-DUE-PRINCIPAL (MB2710-PD-IDX) ROUNDED
009140             MODE IS NEAREST-EVEN =
009150         MB2710-PD-EMI-AMOUNT    (MB2710-PD-IDX) -
009160         MB2710-PD-DUE-INTEREST  (MB2710-PD-IDX).
009170     PERFORM 5500-ROUND-TO-CURRENCY.
009180*
009190 5350-ROUND-TO-INSTALLMENT-STEP.
009200     COMPUTE WS-MULT-STEPS ROUNDED =
009210         MB2710-PD-EMI-AMOUNT (MB2710-PD-IDX) /
009220             MB2703-INSTALLMENT-MULT-OF.
009230     COMPUTE MB2710-PD-EMI-AMOUNT (MB2710-PD-IDX) ROUNDED
009240             MODE IS NEAREST-EVEN =
009250         WS-MULT-STEPS * MB2703-INSTALLMENT-MULT-OF.
009260*
009270 5400-CALC-SUBPD-INTEREST.
009280     COMPUTE MB2710-SP-CALC-DUE-INTEREST
009290             (MB2710-PD-IDX, MB2710-SP-IDX) ROUNDED
009300             MODE IS NEAREST-EVEN =
009310         MB2710-SP-OUTSTANDING-BAL (MB2710-PD-IDX, MB2710-SP-IDX)
009320         * MB2710-SP-RATE-FACTOR  (MB2710-PD-IDX, MB2710-SP-IDX).
009330*
009340 5500-ROUND-TO-CURRENCY.
009350* CURRENCY-DECIMAL-PLACES DRIVES HOW MANY DIGITS OF V9(6) ARE
009360* SIGNIFICANT ON OUTPUT; BEYOND THAT WE ZERO-FILL RATHER THAN
009370* CARRY NOISE OUT TO THE SCHEDULE FILE.  REQUEST 09-216 - THIS
009380* USED TO ONLY ROUND THE 2-DECIMAL (USD) CASE AND LEFT ANY OTHER
009390* MB2703-CURRENCY-DECIMALS VALUE COMPLETELY UNROUNDED.  DIVIDE
009400* DOWN BY AND MULTIPLY BACK UP BY THE SCALE FOR THE DECIMAL
009410* COUNT ON HAND - SAME APPROACH, JUST NOT PINNED TO ONE COUNT.
009420     MOVE MB2703-CURRENCY-DECIMALS TO WS-ROUND-DEC.
009430     IF WS-ROUND-DEC > 6
009440         MOVE 6 TO WS-ROUND-DEC.
009450     COMPUTE WS-EMI-REMAINDER ROUNDED MODE IS NEAREST-EVEN =
009460             MB2710-PD-EMI-AMOUNT (MB2710-PD-IDX) /
009470                 WS-ROUND-SCALE (WS-ROUND-DEC + 1).
009480     COMPUTE MB2710-PD-EMI-AMOUNT (MB2710-PD-IDX) ROUNDED
009490             MODE IS NEAREST-EVEN =
009500             WS-EMI-REMAINDER * WS-ROUND-SCALE (WS-ROUND-DEC + 1).
009510*
009520******************************************
009530*   STEP 7 - DUE-AMOUNT PROJECTION
009540******************************************
009550*
009560 6000-GET-DUE-AMOUNTS.
009570* DRIVEN BY UPSI-0 -- WHEN THE PROJECTION SWITCH IS ON, THE
009580* COLLECTIONS DESK WANTS DUE-PRINCIPAL/DUE-INTEREST AS OF A
009590* GIVEN DATE WITHOUT DISTURBING THE SCHEDULE ITSELF.
009600     IF MB2700-PROJECTION-MODE
009610         MOVE WS-PROJ-DUE-DATE TO MB2704-EVENT-DATE
009620         PERFORM 4000-FIND-PERIOD-FOR-DATE
009630         MOVE WS-FOUND-PD TO WS-PD
009640         MOVE 0 TO WS-PROJ-DUE-INTEREST
009650         PERFORM 6010-PRORATE-ONE-SUBPD
009660             VARYING WS-SP FROM 1 BY 1
009670             UNTIL WS-SP > MB2710-PD-SUBPD-COUNT (WS-PD)
009680         MOVE MB2710-PD-DUE-PRINCIPAL (WS-PD)
009690             TO WS-PROJ-DUE-PRINCIPAL.
009700*
009710 6010-PRORATE-ONE-SUBPD.
009720     IF MB2710-SP-FROM-DATE (WS-PD, WS-SP) <= WS-PROJ-AS-OF-DATE
009730         COMPUTE WS-PROJ-DUE-INTEREST ROUNDED
009740                 MODE IS NEAREST-EVEN =
009750             WS-PROJ-DUE-INTEREST +
009760             MB2710-SP-OUTSTANDING-BAL (WS-PD, WS-SP) *
009770             MB2710-SP-RATE-FACT-TILL-DUE (WS-PD, WS-SP).
009780*
009790******************************************
009800*   STEP 8 - TOTALS AND OUTPUT
009810******************************************
009820*
009830 7000-CALC-TOTALS.
009840     MOVE 0 TO MB2710-TOTAL-DUE-INTEREST.
009850     MOVE 0 TO MB2710-TOTAL-DUE-PRINCIPAL.
009860     MOVE 0 TO MB2710-TOTAL-PAID-INTEREST.
009870     MOVE 0 TO MB2710-TOTAL-PAID-PRINCIPAL.
009880     PERFORM 7010-ADD-ONE-PERIOD
009890         VARYING MB2710-PD-IDX FROM 1 BY 1
009900         UNTIL MB2710-PD-IDX > MB2710-PERIOD-COUNT.
009910*
009920 7010-ADD-ONE-PERIOD.
009930     ADD MB2710-PD-DUE-INTEREST   (MB2710-PD-IDX)
009940         TO MB2710-TOTAL-DUE-INTEREST.
009950     ADD MB2710-PD-DUE-PRINCIPAL  (MB2710-PD-IDX)
009960         TO MB2710-TOTAL-DUE-PRINCIPAL.
009970     ADD MB2710-PD-PAID-INTEREST  (MB2710-PD-IDX)
009980         TO MB2710-TOTAL-PAID-INTEREST.
009990     ADD MB2710-PD-PAID-PRINCIPAL (MB2710-PD-IDX)
010000         TO MB2710-TOTAL-PAID-PRINCIPAL.
010010*
010020 8000-WRITE-SCHEDULE-OUT.
010030     PERFORM 8010-WRITE-ONE-PERIOD
010040         VARYING MB2710-PD-IDX FROM 1 BY 1
010050         UNTIL MB2710-PD-IDX > MB2710-PERIOD-COUNT.
010060     PERFORM 8900-WRITE-TOTALS-LINE.
010070*
010080 8010-WRITE-ONE-PERIOD.
010090     MOVE 'P'                TO MB2700-REC-CODE.
010100     MOVE MB2710-PD-PERIOD-NUMBER    (MB2710-PD-IDX)
010110         TO MB2700-PERIOD-NUMBER.
010120     MOVE MB2710-PD-FROM-DATE        (MB2710-PD-IDX)
010130         TO MB2700-FROM-DATE.
010140     MOVE MB2710-PD-DUE-DATE         (MB2710-PD-IDX)
010150         TO MB2700-DUE-DATE.
010160     MOVE MB2710-PD-EMI-AMOUNT       (MB2710-PD-IDX)
010170         TO MB2700-EMI-AMOUNT.
010180     MOVE MB2710-PD-DUE-PRINCIPAL    (MB2710-PD-IDX)
010190         TO MB2700-DUE-PRINCIPAL.
010200     MOVE MB2710-PD-DUE-INTEREST     (MB2710-PD-IDX)
010210         TO MB2700-DUE-INTEREST.
010220     MOVE MB2710-PD-PAID-PRINCIPAL   (MB2710-PD-IDX)
010230         TO MB2700-PAID-PRINCIPAL.
010240     MOVE MB2710-PD-PAID-INTEREST    (MB2710-PD-IDX)
010250         TO MB2700-PAID-INTEREST.
010260     MOVE MB2710-PD-OUTSTANDING-BAL  (MB2710-PD-IDX)
010270         TO MB2700-OUTSTANDING-BALANCE.
010280     MOVE MB2710-PD-FULLY-PAID-FLAG  (MB2710-PD-IDX)
010290         TO MB2700-FULLY-PAID-FLAG.
010300     MOVE MB2710-PD-FIRST-PERIOD-FLAG(MB2710-PD-IDX)
010310         TO MB2700-FIRST-PERIOD-FLAG.
010320     WRITE MB2700-OUT-REC FROM MB2700-SCHED-REC.
010330     ADD 1 TO REC-CTR.
010340     IF REC-CTR = 1000
010350         DISPLAY REC-CTR 'PERIODS WRITTEN -> ' UPON CRT AT 1125
010360         MOVE 0 TO REC-CTR.
010370     PERFORM 8020-WRITE-SUBPDS-FOR-PERIOD.
010380*
010390 8020-WRITE-SUBPDS-FOR-PERIOD.
010400     PERFORM 8030-WRITE-ONE-SUBPD
010410         VARYING MB2710-SP-IDX FROM 1 BY 1
010420         UNTIL MB2710-SP-IDX >
010430                 MB2710-PD-SUBPD-COUNT (MB2710-PD-IDX).
010440*
010450 8030-WRITE-ONE-SUBPD.
010460     MOVE 'S'                TO MB2701-REC-CODE.
010470     MOVE MB2710-PD-PERIOD-NUMBER (MB2710-PD-IDX)
010480         TO MB2701-PARENT-PERIOD-NO.
010490     MOVE MB2710-SP-IDX      TO MB2701-SUBPERIOD-SEQ.
010500     MOVE MB2710-SP-FROM-DATE (MB2710-PD-IDX, MB2710-SP-IDX)
010510         TO MB2701-FROM-DATE.
010520     MOVE MB2710-SP-DUE-DATE  (MB2710-PD-IDX, MB2710-SP-IDX)
010530         TO MB2701-DUE-DATE.
010540     MOVE MB2710-SP-RATE-FACTOR (MB2710-PD-IDX, MB2710-SP-IDX)
010550         TO MB2701-RATE-FACTOR.
010560     MOVE MB2710-SP-RATE-FACT-TILL-DUE
010570                 (MB2710-PD-IDX, MB2710-SP-IDX)
010580         TO MB2701-RATE-FACTOR-TILL-DUE.
010590     MOVE MB2710-SP-DISB-AMOUNT (MB2710-PD-IDX, MB2710-SP-IDX)
010600         TO MB2701-DISBURSEMENT-AMT.
010610     MOVE MB2710-SP-BAL-CORR-AMOUNT
010620                 (MB2710-PD-IDX, MB2710-SP-IDX)
010630         TO MB2701-BAL-CORRECTION-AMT.
010640     MOVE MB2710-SP-OUTSTANDING-BAL
010650                 (MB2710-PD-IDX, MB2710-SP-IDX)
010660         TO MB2701-OUTSTANDING-BALANCE.
010670     MOVE MB2710-SP-CALC-DUE-INTEREST
010680                 (MB2710-PD-IDX, MB2710-SP-IDX)
010690         TO MB2701-CALC-DUE-INTEREST.
010700     MOVE MB2710-SP-PAUSED-FLAG (MB2710-PD-IDX, MB2710-SP-IDX)
010710         TO MB2701-PAUSED-FLAG.
010720     WRITE MB2701-OUT-REC FROM MB2701-SUBPD-REC.
010730*
010740 8900-WRITE-TOTALS-LINE.
010750     MOVE 'T' TO MB2700-REC-CODE.
010760     MOVE MB2710-TOTAL-DUE-INTEREST  TO
010770         MB2700-TOTAL-DUE-INTEREST.
010780     MOVE MB2710-TOTAL-DUE-PRINCIPAL TO
010790         MB2700-TOTAL-DUE-PRINCIPAL.
010800     MOVE MB2710-TOTAL-PAID-INTEREST TO
010810         MB2700-TOTAL-PAID-INTEREST.
010820     MOVE MB2710-TOTAL-PAID-PRINCIPAL TO
010830         MB2700-TOTAL-PAID-PRINCIPAL.
010840     WRITE MB2700-OUT-REC FROM MB2700-SCHED-REC.
010850
