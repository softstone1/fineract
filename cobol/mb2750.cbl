000010***************************************************************
000020*
000030*   PROGRAM:     MB2750
000040*   AUTHOR:      D PARKS
000050*   INSTALLATION:CNP LOAN SERVICING - BATCH SYSTEMS GROUP
000060*   DATE-WRITTEN:02/11/1987
000070*   DATE-COMPILED:
000080*   SECURITY:    CNP INTERNAL USE ONLY
000090*
000100*   MB2750 WALKS A LOAN'S TRANSACTION TAPE AND DECIDES, ONE
000110*   TRANSACTION AT A TIME, WHETHER IT REPRESENTS A GENERAL
000120*   LEDGER ACCRUAL BUSINESS EVENT.  A TRANSACTION QUALIFIES
000130*   WHEN IT IS NOT REVERSED, ITS TRAN-TYPE IS ACCRUAL OR
000140*   ACCRUAL-ADJUSTMENT, AND ITS TRANSACTION-ID IS NOT ALREADY
000150*   KNOWN TO G/L (THE KNOWN-ID TAPE LOADED AT START-UP).  EACH
000160*   QUALIFYING TRANSACTION PRODUCES ONE ACCRUAL-BUSINESS-EVENT
000170*   ROW, TAGGED ACCRUAL_CREATED OR ACCRUAL_ADJUSTMENT_CREATED.
000180*   THIS IS A STRAIGHT FILTER-AND-EMIT PASS - NO TOTALS, NO
000190*   CONTROL BREAKS.
000200*
000210*   CHANGE LOG
000220*   ----------
000230*   02/11/87  DLP  0088  ORIGINAL CODING PER SPEC REQUEST #4418.
000240*   07/30/87  DLP  0096  KNOWN-ID TABLE CHANGED FROM LINEAR SCAN
000250*                        TO SEARCH ALL AFTER VOLUME GREW PAST
000260*                        2000 IDS/RUN.
000270*   01/19/89  RGM  0140  ACCRUAL_ADJUSTMENT TRAN-TYPE ADDED.
000280*   06/14/91  TW   0211  REVERSED TRANSACTIONS NOW EXCLUDED
000290*                        REGARDLESS OF TRAN-TYPE PER AUDIT.
000300*   06/30/98  DLP  0371  Y2K REMEDIATION - TRAN-DATE CONVERTED
000310*                        TO CCYYMMDD (WAS YYMMDD).
000320*   01/11/99  DLP  0372  Y2K - CENTURY WINDOW CHECK REMOVED,
000330*                        NO LONGER NEEDED, DATES NOW FULL CCYY.
000340*   04/02/01  RGM  0409  KNOWN-ID TABLE SIZE RAISED TO 20000.
000350*   11/18/04  TW   0451  DISPLAY OF QUALIFYING COUNT ADDED FOR
000360*                        OPERATOR RUN LOG.
000370*   11/20/09  DLP  0503  AUDIT FINDING 09-215 - KNOWNIDI IS NOT
000380*                        GUARANTEED SORTED BY TRANSACTION-ID.
000390*                        SEARCH ALL (REQUEST #0096) REVERTED TO
000400*                        A SEQUENTIAL SEARCH, BOUNDED BY OCCURS
000410*                        ... DEPENDING ON WS-KNOWNID-COUNT.
000420*   08/11/26  RGM  0528  AUDIT FINDING 26-031 - TRAN-IN AND
000430*                        ACCREVT-OUT RECORD-CONTAINS CLAUSES
000440*                        UNDERSTATED THE TRUE MB2706/MB2705
000450*                        LAYOUT WIDTH (80/50 VS. THE ACTUAL
000460*                        83/80).  ACCREVT-OUT WAS TRUNCATING
000470*                        MB2705-EVENT-TYPE ON WRITE.  CORRECTED.
000480*
000490***************************************************************
000500 IDENTIFICATION DIVISION.
000510 PROGRAM-ID.  MB2750.
000520 AUTHOR.      D PARKS.
000530 INSTALLATION. CNP LOAN SERVICING - BATCH SYSTEMS GROUP.
000540 DATE-WRITTEN. 02/11/1987.
000550 DATE-COMPILED.
000560 SECURITY.    CNP INTERNAL USE ONLY.
000570*
000580 ENVIRONMENT DIVISION.
000590*
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     CONSOLE IS CRT
000630     C01 IS TOP-OF-FORM
000640     CLASS TRAN-CLASS IS "0" THRU "9".
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670* LOAN'S TRANSACTIONS, IN THE LOAN'S OWN TRANSACTION ORDER
000680     SELECT TRAN-IN     ASSIGN TO DYNAMIC TRANIN-PATH
000690            ORGANIZATION RECORD SEQUENTIAL.
000700* TRANSACTION-IDS ALREADY POSTED TO G/L
000710     SELECT KNOWNID-IN  ASSIGN TO DYNAMIC KNOWNIDI-PATH
000720            ORGANIZATION RECORD SEQUENTIAL.
000730* QUALIFYING ACCRUAL BUSINESS EVENTS
000740     SELECT ACCREVT-OUT ASSIGN TO DYNAMIC ACCREVTO-PATH
000750            ORGANIZATION RECORD SEQUENTIAL.
000760*
000770 DATA DIVISION.
000780*
000790 FILE SECTION.
000800*
000810 FD  TRAN-IN
000820     RECORD CONTAINS 83 CHARACTERS
000830     LABEL RECORDS ARE STANDARD
000840     DATA RECORD IS MB2706-TRAN-REC.
000850     COPY 'MB2706.DD'.
000860*
000870 FD  KNOWNID-IN
000880     RECORD CONTAINS 50 CHARACTERS
000890     LABEL RECORDS ARE STANDARD
000900     DATA RECORD IS MB2707-KNOWNID-REC.
000910     COPY 'MB2707.DD'.
000920*
000930 FD  ACCREVT-OUT
000940     RECORD CONTAINS 80 CHARACTERS
000950     LABEL RECORDS ARE STANDARD
000960     DATA RECORD IS MB2705-ACCR-EVT-REC.
000970     COPY 'MB2705.DD'.
000980*
000990 WORKING-STORAGE SECTION.
001000*
001010 01  MB2750-SWITCHES.
001020     05  TRAN-EOF-SW                 PIC 9(1)  VALUE 0.
001030         88  TRAN-AT-EOF                  VALUE 1.
001040     05  KNOWNID-EOF-SW               PIC 9(1)  VALUE 0.
001050         88  KNOWNID-AT-EOF                VALUE 1.
001060     05  WS-QUALIFIES-SW              PIC 9(1)  VALUE 0.
001070         88  WS-TRAN-QUALIFIES            VALUE 1.
001080     05  FILLER                       PIC X(10).
001090*
001100 01  MB2750-COUNTERS.
001110     05  REC-CTR                      PIC 9(7) COMP-3 VALUE 0.
001120     05  WS-QUAL-CTR                  PIC 9(7) COMP-3 VALUE 0.
001130     05  WS-KNOWNID-COUNT             PIC S9(9) COMP  VALUE 0.
001140     05  WS-SEARCH-IDX                PIC S9(9) COMP  VALUE 0.
001150     05  FILLER                       PIC X(10).
001160*
001170* KNOWN-ACCRUAL-ID SEARCH TABLE - LOADED ONCE AT 2000-LOAD-
001180* KNOWN-IDS, SCANNED BY SEQUENTIAL SEARCH AT 3200-SEARCH-
001190* KNOWN-IDS.  AUDIT FINDING 09-215 - THE KNOWNIDI TAPE CARRIES
001200* NO ORDERING GUARANTEE FROM G/L SO THE TABLE CAN NO LONGER
001210* BE TREATED AS SORTED.  OCCURS ... DEPENDING ON BOUNDS THE
001220* SEARCH TO THE IDS ACTUALLY LOADED.
001230 01  MB2750-KNOWNID-TABLE.
001240     05  MB2750-KNOWNID-ENTRY OCCURS 1 TO 20000 TIMES
001250         DEPENDING ON WS-KNOWNID-COUNT
001260         INDEXED BY MB2750-KID-IDX.
001270         10  MB2750-KNOWNID-VALUE        PIC 9(9).
001280         10  FILLER                      PIC X(5).
001290*
001300 01  MB2750-WORK-FIELDS.
001310     05  WS-EVENT-TYPE                PIC X(30)       VALUE
001320         SPACE.
001330     05  WS-TRANID-WORK               PIC 9(9)        VALUE 0.
001340     05  WS-TRANID-CHARS REDEFINES WS-TRANID-WORK
001350                                      PIC X(9).
001360     05  WS-LOANID-WORK               PIC 9(9)        VALUE 0.
001370     05  WS-LOANID-CHARS REDEFINES WS-LOANID-WORK
001380                                      PIC X(9).
001390     05  FILLER                       PIC X(10).
001400*
001410 01  MB2750-PATHS.
001420     05  TRANIN-PATH.
001430         10  FILLER                   PIC X(14) VALUE
001440             '/users/public/'.
001450         10  TRANIN-NAME              PIC X(64).
001460     05  KNOWNIDI-PATH.
001470         10  FILLER                   PIC X(14) VALUE
001480             '/users/public/'.
001490         10  KNOWNIDI-NAME            PIC X(64).
001500     05  ACCREVTO-PATH.
001510         10  FILLER                   PIC X(14) VALUE
001520             '/users/public/'.
001530         10  ACCREVTO-NAME            PIC X(64).
001540     05  WS-COMMAND-LINE              PIC X(100).
001550*
001560 PROCEDURE DIVISION.
001570*
001580 A010-MAIN-LINE.
001590     DISPLAY SPACES UPON CRT.
001600     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001610     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001620         INTO TRANIN-NAME KNOWNIDI-NAME ACCREVTO-NAME.
001630     DISPLAY '* * * * * B E G I N   M B 2 7 5 0 . C B L'
001640         UPON CRT AT 1401.
001650     OPEN INPUT  TRAN-IN KNOWNID-IN.
001660     OPEN OUTPUT ACCREVT-OUT.
001670     PERFORM 2000-LOAD-KNOWN-IDS.
001680     READ TRAN-IN AT END MOVE 1 TO TRAN-EOF-SW.
001690     PERFORM 3000-MAIN THRU 3000-MAIN-EXIT
001700         UNTIL TRAN-AT-EOF.
001710     PERFORM END-RTN.
001720*
001730 END-RTN.
001740     DISPLAY 'QUALIFYING EVENTS WRITTEN = ' UPON CRT AT 0915.
001750     DISPLAY WS-QUAL-CTR                   UPON CRT AT 0945.
001760     CLOSE TRAN-IN KNOWNID-IN ACCREVT-OUT.
001770     STOP RUN.
001780*
001790******************************************
001800*        STEP 1 - LOAD KNOWN-ID TABLE
001810******************************************
001820*
001830 2000-LOAD-KNOWN-IDS.
001840     MOVE 0 TO WS-KNOWNID-COUNT.
001850     READ KNOWNID-IN AT END MOVE 1 TO KNOWNID-EOF-SW.
001860     PERFORM 2010-LOAD-ONE-KNOWN-ID
001870         UNTIL KNOWNID-AT-EOF.
001880*
001890 2010-LOAD-ONE-KNOWN-ID.
001900     ADD 1 TO WS-KNOWNID-COUNT.
001910     SET MB2750-KID-IDX TO WS-KNOWNID-COUNT.
001920     MOVE MB2707-TRANSACTION-ID
001930         TO MB2750-KNOWNID-VALUE (MB2750-KID-IDX).
001940     READ KNOWNID-IN AT END MOVE 1 TO KNOWNID-EOF-SW.
001950*
001960******************************************
001970*     STEPS 2-3 - QUALIFY AND EMIT
001980******************************************
001990*
002000 3000-MAIN.
002010     ADD 1 TO REC-CTR.
002020     PERFORM 3100-QUALIFIES THRU 3100-QUALIFIES-EXIT.
002030     IF WS-TRAN-QUALIFIES
002040         PERFORM 3900-BUILD-EVENT-REC
002050         WRITE MB2705-ACCR-EVT-REC
002060         ADD 1 TO WS-QUAL-CTR.
002070     READ TRAN-IN AT END MOVE 1 TO TRAN-EOF-SW.
002080 3000-MAIN-EXIT.
002090     EXIT.
002100*
002110 3100-QUALIFIES.
002120     MOVE 0 TO WS-QUALIFIES-SW.
002130     MOVE MB2706-TRANSACTION-ID TO WS-TRANID-WORK.
002140     MOVE MB2706-LOAN-ID        TO WS-LOANID-WORK.
002150     IF WS-TRANID-CHARS IS NOT TRAN-CLASS
002160     OR WS-LOANID-CHARS IS NOT TRAN-CLASS
002170         DISPLAY '!!!! NON-NUMERIC ID FIELD ON TRANIN'
002180             UPON CRT AT 2301
002190         DISPLAY WS-TRANID-CHARS UPON CRT AT 2341
002200         GO TO 3100-QUALIFIES-EXIT.
002210     IF MB2706-NOT-REVERSED
002220         IF MB2706-IS-ACCRUAL OR MB2706-IS-ACCRUAL-ADJ
002230             PERFORM 3200-SEARCH-KNOWN-IDS
002240             IF WS-SEARCH-IDX = 0
002250                 MOVE 1 TO WS-QUALIFIES-SW.
002260 3100-QUALIFIES-EXIT.
002270     EXIT.
002280*
002290 3200-SEARCH-KNOWN-IDS.
002300* AUDIT FINDING 09-215 - SEQUENTIAL SEARCH, NOT SEARCH ALL - THE
002310* KNOWNIDI TAPE IS NOT GUARANTEED SORTED BY TRANSACTION-ID.
002320     MOVE 0 TO WS-SEARCH-IDX.
002330     SET MB2750-KID-IDX TO 1.
002340     SEARCH MB2750-KNOWNID-ENTRY
002350         AT END
002360             MOVE 0 TO WS-SEARCH-IDX
002370         WHEN MB2750-KNOWNID-VALUE (MB2750-KID-IDX) =
002380              MB2706-TRANSACTION-ID
002390             SET WS-SEARCH-IDX TO MB2750-KID-IDX.
002400*
002410 3900-BUILD-EVENT-REC.
002420     MOVE MB2706-LOAN-ID        TO MB2705-LOAN-ID.
002430     MOVE MB2706-TRANSACTION-ID TO MB2705-TRANSACTION-ID.
002440     IF MB2706-IS-ACCRUAL
002450         MOVE 'ACCRUAL_CREATED' TO MB2705-EVENT-TYPE
002460     ELSE
002470         MOVE 'ACCRUAL_ADJUSTMENT_CREATED' TO
002480             MB2705-EVENT-TYPE.
002490
002500
