000010***************************************************************
000020* MB2702.DD    INTEREST-RATE-CHANGE RECORD                    *
000030*              ONE ROW PER RATE CHANGE ON RATECHGI, READ BY    *
000040*              MB2700 MOST-RECENT-EFFECTIVE-FIRST AND LOADED   *
000050*              INTO THE MB2710-RATECHG-TABLE IN WORKING        *
000060*              STORAGE.                                       *
000070***************************************************************
000080 01  MB2702-RATECHG-REC.
000090     05  MB2702-EFFECTIVE-FROM-DATE  PIC 9(8).
000100     05  MB2702-EFFECTIVE-DATE-X REDEFINES
000110          MB2702-EFFECTIVE-FROM-DATE.
000120         10  MB2702-EFF-CCYY             PIC 9(4).
000130         10  MB2702-EFF-MM               PIC 9(2).
000140         10  MB2702-EFF-DD               PIC 9(2).
000150     05  MB2702-ANNUAL-INTEREST-RATE PIC S9(3)V9(6).
000160     05  FILLER                      PIC X(39).
