000010***************************************************************
000020* MB2710.DD    PROGRESSIVE SCHEDULE MODEL - WORKING STORAGE   *
000030*              THE FULL IN-MEMORY ProgressiveLoanInterestSch- *
000040*              eduleModel: PERIOD TABLE (EACH CARRYING ITS OWN*
000050*              NESTED SUB-PERIOD TABLE), THE RATE-CHANGE       *
000060*              TABLE (MOST-RECENT-EFFECTIVE-FIRST) AND THE     *
000070*              FOUR CONTROL-BREAK TOTALS.  KEPT PACKED LIKE    *
000080*              THE SHOP'S OWN IN-MEMORY MASTER FIELDS - NOT    *
000090*              WRITTEN DIRECTLY TO A LINE SEQUENTIAL FILE.     *
000100***************************************************************
000110 01  MB2710-MODEL.
000120     05  MB2710-PERIOD-COUNT         PIC S9(4) COMP.
000130     05  MB2710-RATECHG-COUNT        PIC S9(4) COMP.
000140     05  MB2710-TOTAL-DUE-INTEREST   PIC S9(15)V9(6) COMP-3.
000150     05  MB2710-TOTAL-DUE-PRINCIPAL  PIC S9(15)V9(6) COMP-3.
000160     05  MB2710-TOTAL-PAID-INTEREST  PIC S9(15)V9(6) COMP-3.
000170     05  MB2710-TOTAL-PAID-PRINCIPAL PIC S9(15)V9(6) COMP-3.
000180     05  FILLER                      PIC X(8).
000190     05  MB2710-RATECHG-TABLE OCCURS 50 TIMES
000200          INDEXED BY MB2710-RC-IDX.
000210         10  MB2710-RC-EFF-DATE          PIC 9(8).
000220         10  MB2710-RC-ANNUAL-RATE       PIC S9(3)V9(6) COMP-3.
000230         10  FILLER                      PIC X(5).
000240     05  MB2710-PERIOD-TABLE OCCURS 600 TIMES
000250          INDEXED BY MB2710-PD-IDX.
000260         10  MB2710-PD-PERIOD-NUMBER     PIC 9(4) COMP.
000270         10  MB2710-PD-FROM-DATE         PIC 9(8).
000280         10  MB2710-PD-DUE-DATE          PIC 9(8).
000290         10  MB2710-PD-EMI-AMOUNT        PIC S9(15)V9(6) COMP-3.
000300         10  MB2710-PD-DUE-PRINCIPAL     PIC S9(15)V9(6) COMP-3.
000310         10  MB2710-PD-DUE-INTEREST      PIC S9(15)V9(6) COMP-3.
000320         10  MB2710-PD-PAID-PRINCIPAL    PIC S9(15)V9(6) COMP-3.
000330         10  MB2710-PD-PAID-INTEREST     PIC S9(15)V9(6) COMP-3.
000340         10  MB2710-PD-OUTSTANDING-BAL   PIC S9(15)V9(6) COMP-3.
000350         10  MB2710-PD-FULLY-PAID-FLAG   PIC X(1).
000360             88  MB2710-PD-IS-FULLY-PAID     VALUE 'Y'.
000370             88  MB2710-PD-NOT-FULLY-PAID    VALUE 'N'.
000380         10  MB2710-PD-FIRST-PERIOD-FLAG PIC X(1).
000390             88  MB2710-PD-IS-FIRST-PERIOD   VALUE 'Y'.
000400             88  MB2710-PD-NOT-FIRST-PERIOD  VALUE 'N'.
000410         10  MB2710-PD-SUBPD-COUNT       PIC S9(4) COMP.
000420         10  FILLER                      PIC X(10).
000430*    08/11/26  RGM  0532  AUDIT FINDING 26-034 - RAISED FROM 5 TO
000440*                         12 SLOTS.  A DISBURSEMENT, A RATE
000450*                         CHANGE, A BALANCE CORRECTION AND A
000460*                         PAUSE CAN ALL LAND IN ONE PERIOD, AND A
000470*                         PAUSE ALONE CAN SPLIT OFF TWO EXTRA
000480*                        SLICES (4200) - SEE 4160 FOR THE
000490*                        BOUNDS CHECK THAT BACKS THIS LIMIT.
000500         10  MB2710-SUBPD-TABLE OCCURS 12 TIMES
000510              INDEXED BY MB2710-SP-IDX.
000520             15  MB2710-SP-FROM-DATE         PIC 9(8).
000530             15  MB2710-SP-DUE-DATE          PIC 9(8).
000540             15  MB2710-SP-RATE-FACTOR        PIC S9(3)V9(12)
000550                                               COMP-3.
000560             15  MB2710-SP-RATE-FACT-TILL-DUE PIC S9(3)V9(12)
000570                                               COMP-3.
000580             15  MB2710-SP-DISB-AMOUNT        PIC S9(15)V9(6)
000590                                               COMP-3.
000600             15  MB2710-SP-BAL-CORR-AMOUNT    PIC S9(15)V9(6)
000610                                               COMP-3.
000620             15  MB2710-SP-OUTSTANDING-BAL    PIC S9(15)V9(6)
000630                                               COMP-3.
000640             15  MB2710-SP-CALC-DUE-INTEREST  PIC S9(15)V9(6)
000650                                               COMP-3.
000660             15  MB2710-SP-PAUSED-FLAG        PIC X(1).
000670                 88  MB2710-SP-IS-PAUSED          VALUE 'Y'.
000680                 88  MB2710-SP-NOT-PAUSED         VALUE 'N'.
000690             15  FILLER                      PIC X(7).
000700
