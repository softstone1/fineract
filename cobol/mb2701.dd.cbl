000010***************************************************************
000020* MB2701.DD    INTEREST-SUB-PERIOD LINE                       *
000030*              ONE OR MORE ROWS PER REPAYMENT-PERIOD, WRITTEN  *
000040*              AS THE 'S' LINES UNDER EACH MB2700 PERIOD GROUP *
000050*              ON REPYSCHO.  A PERIOD STARTS WITH ONE, AND IS  *
000060*              SPLIT BY MB2700 WHENEVER A DISBURSEMENT,        *
000070*              BALANCE CORRECTION OR PAUSE LANDS INSIDE IT.    *
000080***************************************************************
000090 01  MB2701-SUBPD-REC.
000100     05  MB2701-REC-CODE             PIC X(1).
000110         88  MB2701-IS-SUBPD-LINE        VALUE 'S'.
000120     05  MB2701-PARENT-PERIOD-NO     PIC 9(4).
000130     05  MB2701-SUBPERIOD-SEQ        PIC 9(4).
000140     05  MB2701-FROM-DATE            PIC 9(8).
000150     05  MB2701-FROM-DATE-X REDEFINES MB2701-FROM-DATE.
000160         10  MB2701-FROM-CCYY            PIC 9(4).
000170         10  MB2701-FROM-MM              PIC 9(2).
000180         10  MB2701-FROM-DD              PIC 9(2).
000190     05  MB2701-DUE-DATE             PIC 9(8).
000200     05  MB2701-DUE-DATE-X REDEFINES MB2701-DUE-DATE.
000210         10  MB2701-DUE-CCYY              PIC 9(4).
000220         10  MB2701-DUE-MM                PIC 9(2).
000230         10  MB2701-DUE-DD                PIC 9(2).
000240     05  MB2701-RATE-FACTOR          PIC S9(3)V9(12).
000250     05  MB2701-RATE-FACTOR-TILL-DUE PIC S9(3)V9(12).
000260     05  MB2701-DISBURSEMENT-AMT     PIC S9(15)V9(6).
000270     05  MB2701-BAL-CORRECTION-AMT   PIC S9(15)V9(6).
000280     05  MB2701-OUTSTANDING-BALANCE  PIC S9(15)V9(6).
000290     05  MB2701-CALC-DUE-INTEREST    PIC S9(15)V9(6).
000300     05  MB2701-PAUSED-FLAG          PIC X(1).
000310         88  MB2701-IS-PAUSED            VALUE 'Y'.
000320         88  MB2701-NOT-PAUSED           VALUE 'N'.
000330     05  FILLER                      PIC X(41).
