000010***************************************************************
000020* MB2704.DD    LOAN-EVENTS-IN RECORD                          *
000030*              ONE LIFE-CYCLE EVENT PER LINE ON EVENTSIN, READ *
000040*              AND APPLIED BY MB2700 IN FILE ORDER.  THE       *
000050*              MB2704-EVENT-TYPE TAG SELECTS WHICH OF THE      *
000060*              REDEFINED PAYLOAD GROUPS BELOW IS MEANINGFUL -  *
000070*              SAME HABIT AS W-REC'S DATE REDEFINES.           *
000080***************************************************************
000090 01  MB2704-EVENT-REC.
000100     05  MB2704-EVENT-TYPE           PIC X(20).
000110         88  MB2704-IS-DISBURSEMENT      VALUE 'DISBURSEMENT'.
000120         88  MB2704-IS-PAY-PRINCIPAL     VALUE 'PAY-PRINCIPAL'.
000130         88  MB2704-IS-PAY-INTEREST      VALUE 'PAY-INTEREST'.
000140         88  MB2704-IS-RATE-CHANGE       VALUE 'RATE-CHANGE'.
000150         88  MB2704-IS-BAL-CORRECTION    VALUE
000160              'BALANCE-CORRECTION'.
000170         88  MB2704-IS-PAUSE             VALUE 'PAUSE'.
000180     05  MB2704-EVENT-DATE           PIC 9(8).
000190     05  MB2704-PERIOD-DUE-DATE      PIC 9(8).
000200     05  MB2704-AMOUNT               PIC S9(15)V9(6).
000210     05  MB2704-PAUSE-GROUP REDEFINES MB2704-AMOUNT.
000220         10  MB2704-PAUSE-FROM-DATE      PIC 9(8).
000230         10  MB2704-PAUSE-END-DATE       PIC 9(8).
000240         10  FILLER                      PIC X(5).
000250     05  MB2704-RATE-GROUP REDEFINES MB2704-AMOUNT.
000260         10  MB2704-NEW-ANNUAL-RATE      PIC S9(3)V9(6).
000270         10  FILLER                      PIC X(12).
000280     05  FILLER                      PIC X(33).
