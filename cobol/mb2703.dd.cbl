000010***************************************************************
000020* MB2703.DD    LOAN-PRODUCT-TERMS RECORD                      *
000030*              THE ONE GOVERNING-PARAMETERS ROW READ FROM      *
000040*              TERMSIN BY MB2700 AT 2000-LOAD-TERMS.  DRIVES   *
000050*              EVERY RATE-FACTOR AND EMI CALCULATION DOWN-     *
000060*              STREAM.                                        *
000070***************************************************************
000080 01  MB2703-TERMS-REC.
000090     05  MB2703-ANNUAL-NOM-RATE      PIC S9(3)V9(6).
000100     05  MB2703-DAYS-IN-YEAR-TYPE    PIC X(10).
000110         88  MB2703-YEAR-360             VALUE '360'.
000120         88  MB2703-YEAR-365             VALUE '365'.
000130         88  MB2703-YEAR-ACTUAL          VALUE 'ACTUAL'.
000140     05  MB2703-DAYS-IN-MONTH-TYPE   PIC X(10).
000150         88  MB2703-MONTH-30              VALUE '30'.
000160         88  MB2703-MONTH-ACTUAL          VALUE 'ACTUAL'.
000170     05  MB2703-REPAY-FREQ-TYPE      PIC X(10).
000180     05  MB2703-REPAY-EVERY          PIC 9(3).
000190     05  MB2703-CURRENCY-CODE        PIC X(3).
000200     05  MB2703-CURRENCY-DECIMALS    PIC 9(1).
000210     05  MB2703-INSTALLMENT-MULT-OF  PIC S9(15)V9(6).
000220     05  FILLER                      PIC X(30).
